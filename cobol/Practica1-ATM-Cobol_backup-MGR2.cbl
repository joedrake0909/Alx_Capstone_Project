000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. MGR2.                                                        
000300 AUTHOR. M RUBIO LAFUENTE.                                                
000400 INSTALLATION. UNIZARBANK DEPARTAMENTO DE SISTEMAS.                       
000500 DATE-WRITTEN. 04/12/1991.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.             
000800*---------------------------------------------------------------          
000900* PROGRAMA ... MGR2  (ALTA DE SOCIOS EN GRUPO DE AHORRO ROTATIVO)         
001000* FUNCION ... LEE LAS SOLICITUDES DE ALTA DEL FICHERO NEWMBR,             
001100*             ASIGNA NUMERO DE SOCIO (MEMBER-ID-GEN), ABRE LA             
001200*             LIBRETA LIBRO 1 PAGINAS 1-20 Y, SI EL GRUPO ES              
001300*             ROTATIVO, ASIGNA EL TURNO DE COBRO.                         
001400*---------------------------------------------------------------          
001500* HISTORIAL DE MODIFICACIONES                                             
001600*---------------------------------------------------------------          
001700* FECHA      PROGMDOR  PETICION   DESCRIPCION                     MGR2  01
001800* ---------  --------  ---------  ---------------------------     MGR2  02
001900* 04/12/1991 MRL       S-0231     VERSION INICIAL DEL PROGRAMA    MGR2  03
002000* 22/03/1992 MRL       S-0255     CORRIGE TOPE DE 9999 SOCIOS     MGR2  04
002100*            -------   -------    CON ESQUEMA ALFANUMERICO        MGR2  05
002200* 17/09/1992 JIP       S-0301     ANADE ASIGNACION DE TURNO DE    MGR2  06
002300*            -------   -------    COBRO PARA GRUPOS ROTATIVOS     MGR2  07
002400* 11/01/1994 JIP       S-0340     CONTROL DE TOPE MAX-MEMBERS     MGR2  08
002500* 08/08/1996 MRL       S-0412     SE ABREN LAS 20 PAGINAS DE LA   MGR2  09
002600*            -------   -------    LIBRETA EN EL ALTA, NO SOLO     MGR2  10
002700*            -------   -------    LA PRIMERA                      MGR2  11
002800* 03/02/1998 RGV       S-0455     REVISION PARA EL CAMBIO DE      MGR2  12
002900*            -------   -------    SIGLO (AMPLIA FECHAS A 8 DIG)   MGR2  13
003000* 14/06/1999 RGV       S-0468     ULTIMA REVISION Y2K             MGR2  14
003100* 02/11/2001 JIP       S-0501     DEVUELVE ALTAS/RECHAZOS POR     MGR2  15
003200*            -------   -------    LINKAGE PARA EL TOTAL DEL LOTE  MGR2  16
003300*---------------------------------------------------------------          
                                                                                
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM                                                   
003800     CLASS LETRA-MAYUSCULA IS "A" THRU "Z"                                
003900     SWITCH-0 IS UPSI-0.                                                  
                                                                                
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT GROUP-FILE ASSIGN TO GRPFILE                                  
004300         ORGANIZATION IS LINE SEQUENTIAL                                  
004400         FILE STATUS IS FS-GRP.                                           
                                                                                
004500     SELECT MEMBER-FILE ASSIGN TO MBRFILE                                 
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS IS FS-MBR.                                           
                                                                                
004800     SELECT NEWMBR-FILE ASSIGN TO NEWFILE                                 
004900         ORGANIZATION IS LINE SEQUENTIAL                                  
005000         FILE STATUS IS FS-NEW.                                           
                                                                                
005100     SELECT REPORT-FILE ASSIGN TO RPTFILE                                 
005200         ORGANIZATION IS LINE SEQUENTIAL                                  
005300         FILE STATUS IS FS-RPT.                                           
                                                                                
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600 FD  GROUP-FILE                                                           
005700     LABEL RECORD STANDARD.                                               
005800 01  GROUP-REC.                                                           
005900     02  GR-GROUP-ID            PIC 9(06).                                
006000     02  GR-GROUP-NAME          PIC X(30).                                
006100     02  GR-GROUP-TYPE          PIC X(10).                                
006200     02  GR-FIXED-DEPOSIT-AMT   PIC S9(8)V99.                             
006300     02  GR-MAX-MEMBERS         PIC 9(04).                                
006400     02  GR-CYCLE-DURATION-DAYS PIC 9(04).                                
006500     02  GR-ACTIVE-FLAG         PIC X(01).                                
006600     02  FILLER                 PIC X(10).                                
                                                                                
006700 FD  MEMBER-FILE                                                          
006800     LABEL RECORD STANDARD.                                               
006900 01  MEMBER-REC.                                                          
007000     02  MB-MEMBER-KEY          PIC 9(06).                                
007100     02  MB-MEMBER-ID           PIC X(10).                                
007200     02  MB-FULL-NAME           PIC X(30).                                
007300     02  MB-PHONE               PIC X(20).                                
007400     02  MB-GROUP-ID            PIC 9(06).                                
007500     02  MB-MEMBER-STATUS       PIC X(10).                                
007600     02  MB-PAYOUT-ORDER        PIC 9(04).                                
007700     02  MB-TOTAL-CONTRIB       PIC S9(8)V99.                             
007800     02  MB-TOTAL-PAYOUTS       PIC S9(8)V99.                             
007900     02  MB-CURRENT-BOOK-NO     PIC 9(04).                                
008000     02  MB-LAST-CONTRIB-DATE   PIC 9(08).                                
008100     02  FILLER                 PIC X(10).                                
                                                                                
008200 FD  NEWMBR-FILE                                                          
008300     LABEL RECORD STANDARD.                                               
008400 01  NEWMBR-REC.                                                          
008500     02  NW-FULL-NAME           PIC X(30).                                
008600     02  NW-PHONE               PIC X(20).                                
008700     02  NW-GROUP-ID            PIC 9(06).                                
008800     02  FILLER                 PIC X(24).                                
                                                                                
008900 FD  REPORT-FILE                                                          
009000     LABEL RECORD STANDARD.                                               
009100 01  REPORT-LINE.                                                         
009200     05  REPORT-TEXT            PIC X(124).                               
009300     05  FILLER                 PIC X(008).                               
                                                                                
009400 WORKING-STORAGE SECTION.                                                 
009500*---------------------------------------------------------------          
009600* INDICADORES DE ESTADO DE FICHERO                                        
009700*---------------------------------------------------------------          
009800 01  FS-GRP                     PIC X(02).                                
009900     88  FS-GRP-OK              VALUE "00".                               
010000     88  FS-GRP-EOF             VALUE "10".                               
010100 01  FS-MBR                     PIC X(02).                                
010200     88  FS-MBR-OK              VALUE "00".                               
010300 01  FS-NEW                     PIC X(02).                                
010400     88  FS-NEW-OK              VALUE "00".                               
010500     88  FS-NEW-EOF             VALUE "10".                               
010600 01  FS-RPT                     PIC X(02).                                
010700     88  FS-RPT-OK              VALUE "00".                               
                                                                                
010800*---------------------------------------------------------------          
010900* AREA DE TRABAJO DEL GRUPO EN CURSO                                      
011000*---------------------------------------------------------------          
011100 01  W-GRUPO-ACTUAL.                                                      
011200     05  W-GR-GROUP-ID          PIC 9(06).                                
011300     05  W-GR-GROUP-TYPE        PIC X(10).                                
011400     05  W-GR-MAX-MEMBERS       PIC 9(04).                                
011500     05  FILLER                 PIC X(06).                                
                                                                                
011600*---------------------------------------------------------------          
011700* CONTADORES Y SUBINDICES (BINARIOS, COMO MARCA LA CASA)                  
011800*---------------------------------------------------------------          
011900 77  W-SOCIOS-EN-GRUPO          PIC 9(04) COMP.                           
012000 77  W-MAX-ORDEN-COBRO          PIC 9(04) COMP.                           
012100 77  W-SIGUIENTE-NUMERO         PIC 9(08) COMP.                           
012200 77  W-PAGINA-IDX               PIC 9(04) COMP.                           
012300 77  W-MEMBER-KEY-NUEVA         PIC 9(06) COMP.                           
                                                                                
012400*---------------------------------------------------------------          
012500* CALCULO DEL MEMBER-ID (REGLA MEMBER-ID-GEN)                             
012600*---------------------------------------------------------------          
012700 01  W-CALCULO-ID.                                                        
012800     05  W-OVERFLOW             PIC 9(08) COMP.                           
012900     05  W-LETRA-INDICE         PIC 9(04) COMP.                           
013000     05  W-NUMERO-PARTE         PIC 9(04) COMP.                           
013100     05  W-RESTO-AUX            PIC 9(08) COMP.                           
013200     05  FILLER                 PIC X(04).                                
                                                                                
013300*---------------------------------------------------------------          
013400* ID DE SOCIO COMPUESTO - TRES VISTAS DEL MISMO CAMPO                     
013500*---------------------------------------------------------------          
013600 01  W-ID-COMPUESTO.                                                      
013700     05  W-ID-TEXTO             PIC X(10).                                
013800 01  W-ID-NUMERICO REDEFINES W-ID-COMPUESTO.                              
013900     05  W-ID-4-DIGITOS         PIC 9(04).                                
014000     05  FILLER                 PIC X(06).                                
014100 01  W-ID-ALFA REDEFINES W-ID-COMPUESTO.                                  
014200     05  W-ID-LETRA             PIC X(01).                                
014300     05  W-ID-3-DIGITOS         PIC 9(03).                                
014400     05  FILLER                 PIC X(06).                                
014500 01  W-ID-EXTENDIDO REDEFINES W-ID-COMPUESTO.                             
014600     05  W-ID-PREFIJO-EXT       PIC X(03).                                
014700     05  W-ID-NUMERO-EXT        PIC 9(07).                                
                                                                                
014800 01  W-TABLA-LETRAS-LIT         PIC X(26)                                 
014900         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
015000 01  W-TABLA-LETRAS REDEFINES W-TABLA-LETRAS-LIT.                         
015100     05  W-LETRA-OCURR          PIC X(01) OCCURS 26 TIMES.                
                                                                                
015200 LINKAGE SECTION.                                                         
015300 01  W-TOTALES-PASO.                                                      
015400     05  LK-ALTAS-ACEPTADAS     PIC 9(06) COMP.                           
015500     05  LK-ALTAS-RECHAZADAS    PIC 9(06) COMP.                           
                                                                                
015600 PROCEDURE DIVISION USING W-TOTALES-PASO.                                 
015700*---------------------------------------------------------------          
015800 0100-INICIO.                                                             
015900     MOVE 0 TO LK-ALTAS-ACEPTADAS.                                        
016000     MOVE 0 TO LK-ALTAS-RECHAZADAS.                                       
                                                                                
016100     OPEN INPUT NEWMBR-FILE.                                              
016200     IF NOT FS-NEW-OK                                                     
016300         GO TO 9900-ERROR-SISTEMA.                                        
                                                                                
016400     OPEN EXTEND REPORT-FILE.                                             
016500     IF NOT FS-RPT-OK                                                     
016600         GO TO 9900-ERROR-SISTEMA.                                        
                                                                                
016700 0150-LEER-ALTA.                                                          
016800     READ NEWMBR-FILE AT END GO TO 0900-FIN-ALTAS.                        
                                                                                
016900     MOVE NW-GROUP-ID TO W-GR-GROUP-ID.                                   
017000     PERFORM 0200-LEER-GRUPO THRU 0200-EXIT.                              
017100     IF W-GR-GROUP-ID = ZERO                                              
017200         ADD 1 TO LK-ALTAS-RECHAZADAS                                     
017300         GO TO 0150-LEER-ALTA.                                            
                                                                                
017400     PERFORM 0300-CONTAR-SOCIOS-GRUPO THRU 0300-EXIT.                     
                                                                                
017500     IF W-SOCIOS-EN-GRUPO NOT < W-GR-MAX-MEMBERS                          
017600         ADD 1 TO LK-ALTAS-RECHAZADAS                                     
017700         GO TO 0150-LEER-ALTA.                                            
                                                                                
017800     PERFORM 0400-CALCULA-ID-SOCIO THRU 0400-EXIT.                        
017900     PERFORM 0500-ASIGNA-ORDEN-COBRO THRU 0500-EXIT.                      
018000     PERFORM 0600-ESCRIBIR-SOCIO THRU 0600-EXIT.                          
                                                                                
018100     ADD 1 TO LK-ALTAS-ACEPTADAS.                                         
018200     GO TO 0150-LEER-ALTA.                                                
                                                                                
018300*---------------------------------------------------------------          
018400* 0200 - RELEE EL FICHERO DE GRUPOS BUSCANDO EL GRUPO DE LA               
018500*        SOLICITUD (EL FICHERO NO ESTA INDEXADO; SE RECORRE               
018600*        ENTERO, COMO SE HIZO SIEMPRE EN ESTA CASA)                       
018700*---------------------------------------------------------------          
018800 0200-LEER-GRUPO.                                                         
018900     MOVE ZERO TO W-GR-GROUP-ID.                                          
019000     MOVE ZERO TO W-GR-MAX-MEMBERS.                                       
019100     MOVE SPACES TO W-GR-GROUP-TYPE.                                      
                                                                                
019200     OPEN INPUT GROUP-FILE.                                               
019300 0210-LECTURA-GRUPO.                                                      
019400     READ GROUP-FILE AT END GO TO 0220-FIN-GRUPO.                         
019500     IF GR-GROUP-ID = NW-GROUP-ID                                         
019600         MOVE GR-GROUP-ID     TO W-GR-GROUP-ID                            
019700         MOVE GR-GROUP-TYPE   TO W-GR-GROUP-TYPE                          
019800         MOVE GR-MAX-MEMBERS  TO W-GR-MAX-MEMBERS                         
019900         GO TO 0220-FIN-GRUPO.                                            
020000     GO TO 0210-LECTURA-GRUPO.                                            
020100 0220-FIN-GRUPO.                                                          
020200     CLOSE GROUP-FILE.                                                    
020300 0200-EXIT.                                                               
020400     EXIT.                                                                
                                                                                
020500*---------------------------------------------------------------          
020600* 0300 - CUENTA LOS SOCIOS QUE YA TIENE EL GRUPO Y SE QUEDA CON           
020700*        EL MAYOR NUMERO DE ORDEN DE COBRO ASIGNADO (IGUAL QUE            
020800*        SE BUSCABA EL ULTIMO MOVIMIENTO EN LOS PROGRAMAS DE              
020900*        CAJERO)                                                          
021000*---------------------------------------------------------------          
021100 0300-CONTAR-SOCIOS-GRUPO.                                                
021200     MOVE 0 TO W-SOCIOS-EN-GRUPO.                                         
021300     MOVE 0 TO W-MAX-ORDEN-COBRO.                                         
021400     MOVE 0 TO W-MEMBER-KEY-NUEVA.                                        
                                                                                
021500     OPEN INPUT MEMBER-FILE.                                              
021600 0310-LECTURA-SOCIO.                                                      
021700     READ MEMBER-FILE AT END GO TO 0320-FIN-SOCIOS.                       
021800     IF MB-MEMBER-KEY > W-MEMBER-KEY-NUEVA                                
021900         MOVE MB-MEMBER-KEY TO W-MEMBER-KEY-NUEVA.                        
022000     IF MB-GROUP-ID = NW-GROUP-ID                                         
022100         ADD 1 TO W-SOCIOS-EN-GRUPO                                       
022200         IF MB-PAYOUT-ORDER > W-MAX-ORDEN-COBRO                           
022300             MOVE MB-PAYOUT-ORDER TO W-MAX-ORDEN-COBRO.                   
022400     GO TO 0310-LECTURA-SOCIO.                                            
022500 0320-FIN-SOCIOS.                                                         
022600     CLOSE MEMBER-FILE.                                                   
022700     ADD 1 TO W-MEMBER-KEY-NUEVA.                                         
022800 0300-EXIT.                                                               
022900     EXIT.                                                                
                                                                                
023000*---------------------------------------------------------------          
023100* 0400 - ESQUEMA MEMBER-ID-GEN:  N = SOCIOS-EN-GRUPO + 1                  
023200*        N <= 9999          ID = N A 4 CIFRAS                             
023300*        N >  9999          DESBORDAMIENTO ALFABETICO                     
023400*---------------------------------------------------------------          
023500 0400-CALCULA-ID-SOCIO.                                                   
023600     MOVE SPACES TO W-ID-TEXTO.                                           
023700     COMPUTE W-SIGUIENTE-NUMERO = W-SOCIOS-EN-GRUPO + 1.                  
                                                                                
023800     IF W-SIGUIENTE-NUMERO NOT > 9999                                     
023900         MOVE W-SIGUIENTE-NUMERO TO W-ID-4-DIGITOS                        
024000         MOVE W-ID-NUMERICO TO W-ID-COMPUESTO                             
024100         GO TO 0400-EXIT.                                                 
                                                                                
024200     COMPUTE W-OVERFLOW = W-SIGUIENTE-NUMERO - 9999.                      
                                                                                
024300     DIVIDE W-OVERFLOW BY 999 GIVING W-LETRA-INDICE                       
024400         REMAINDER W-RESTO-AUX.                                           
024500*    DIVIDE TRUNCADA -> (OVERFLOW - 1) DIV 999, SE CORRIGE                
024600*    RESTANDO 1 ANTES DE DIVIDIR (REGLA DEL FOLLETO DE NEGOCIO)           
024700     COMPUTE W-RESTO-AUX = W-OVERFLOW - 1.                                
024800     DIVIDE W-RESTO-AUX BY 999 GIVING W-LETRA-INDICE                      
024900         REMAINDER W-RESTO-AUX.                                           
025000     COMPUTE W-NUMERO-PARTE = W-RESTO-AUX + 1.                            
                                                                                
025100     IF W-LETRA-INDICE < 26                                               
025200         MOVE W-LETRA-INDICE TO W-PAGINA-IDX                              
025300         ADD 1 TO W-PAGINA-IDX                                            
025400         MOVE W-LETRA-OCURR(W-PAGINA-IDX) TO W-ID-LETRA                   
025500         MOVE W-NUMERO-PARTE TO W-ID-3-DIGITOS                            
025600         MOVE W-ID-ALFA TO W-ID-COMPUESTO                                 
025700         GO TO 0400-EXIT.                                                 
                                                                                
025800     MOVE "EXT" TO W-ID-PREFIJO-EXT                                       
025900     MOVE W-SIGUIENTE-NUMERO TO W-ID-NUMERO-EXT                           
026000     MOVE W-ID-EXTENDIDO TO W-ID-COMPUESTO.                               
026100 0400-EXIT.                                                               
026200     EXIT.                                                                
                                                                                
026300*---------------------------------------------------------------          
026400* 0500 - SOLO LOS GRUPOS ROTATIVOS REPARTEN TURNO DE COBRO                
026500*---------------------------------------------------------------          
026600 0500-ASIGNA-ORDEN-COBRO.                                                 
026700     MOVE 0 TO MB-PAYOUT-ORDER.                                           
026800     IF W-GR-GROUP-TYPE = "ROTATING"                                      
026900         COMPUTE MB-PAYOUT-ORDER = W-MAX-ORDEN-COBRO + 1.                 
027000 0500-EXIT.                                                               
027100     EXIT.                                                                
                                                                                
027200*---------------------------------------------------------------          
027300* 0600 - GRABA EL SOCIO DADO DE ALTA: LIBRO 1, PAGINAS 1-20.              
027400*        EL PASO DE PAGINAS NO CREA FILAS, LA PRIMERA FILA DE             
027500*        CADA PAGINA LA ABRE LEDGER-POST CUANDO LLEGUE EL                 
027600*        PRIMER MOVIMIENTO (COMO SIEMPRE, LA FICHA SE ABRE AL             
027700*        DAR DE ALTA, EL MOVIMIENTO SE GRABA AL LLEGAR)                   
027800*---------------------------------------------------------------          
027900 0600-ESCRIBIR-SOCIO.                                                     
028000     MOVE W-MEMBER-KEY-NUEVA TO MB-MEMBER-KEY.                            
028100     MOVE W-ID-COMPUESTO     TO MB-MEMBER-ID.                             
028200     MOVE NW-FULL-NAME       TO MB-FULL-NAME.                             
028300     MOVE NW-PHONE           TO MB-PHONE.                                 
028400     MOVE NW-GROUP-ID        TO MB-GROUP-ID.                              
028500     MOVE "ACTIVE"           TO MB-MEMBER-STATUS.                         
028600     MOVE 1                  TO MB-CURRENT-BOOK-NO.                       
028700     MOVE 0                  TO MB-TOTAL-CONTRIB.                         
028800     MOVE 0                  TO MB-TOTAL-PAYOUTS.                         
028900     MOVE 0                  TO MB-LAST-CONTRIB-DATE.                     
                                                                                
029000     OPEN EXTEND MEMBER-FILE.                                             
029100     WRITE MEMBER-REC.                                                    
029200     CLOSE MEMBER-FILE.                                                   
                                                                                
029300     MOVE SPACES TO REPORT-LINE.                                          
029400     STRING "ALTA SOCIO " MB-MEMBER-ID " GRUPO " NW-GROUP-ID              
029500         " LIBRO 1 PAGINAS 001-020"                                       
029600         DELIMITED BY SIZE INTO REPORT-TEXT.                              
029700     WRITE REPORT-LINE.                                                   
029800 0600-EXIT.                                                               
029900     EXIT.                                                                
                                                                                
030000*---------------------------------------------------------------          
030100 0900-FIN-ALTAS.                                                          
030200     CLOSE NEWMBR-FILE.                                                   
                                                                                
030300     MOVE SPACES TO REPORT-LINE.                                          
030400     STRING "MGR2 - ALTAS ACEPTADAS.....: " LK-ALTAS-ACEPTADAS            
030500         DELIMITED BY SIZE INTO REPORT-TEXT.                              
030600     WRITE REPORT-LINE.                                                   
030700     MOVE SPACES TO REPORT-LINE.                                          
030800     STRING "MGR2 - ALTAS RECHAZADAS....: " LK-ALTAS-RECHAZADAS           
030900         DELIMITED BY SIZE INTO REPORT-TEXT.                              
031000     WRITE REPORT-LINE.                                                   
                                                                                
031100     CLOSE REPORT-FILE.                                                   
031200     EXIT PROGRAM.                                                        
                                                                                
031300 9900-ERROR-SISTEMA.                                                      
031400     DISPLAY "MGR2 - ERROR DE FICHERO EN EL PROCESO DE ALTAS".            
031500     STOP RUN.                                                            
                                                                                
                                                                                
                                                                                
