000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. MGR6.                                                        
000300 AUTHOR. M RUBIO LAFUENTE.                                                
000400 INSTALLATION. UNIZARBANK DEPARTAMENTO DE SISTEMAS.                       
000500 DATE-WRITTEN. 09/04/1992.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.             
000800*---------------------------------------------------------------          
000900* PROGRAMA ... MGR6 (ABONO DE UN LOTE DE MOVIMIENTOS MEZCLADOS)           
001000* FUNCION ... LEE UN LOTE DE LINEAS DE MOVIMIENTO (SOCIO,                 
001100*             PAGINA, FECHA, FILA, IMPOSICION, REINTEGRO) SIN             
001200*             ORDEN GARANTIZADO, LAS AGRUPA POR SOCIO Y DENTRO            
001300*             DE CADA SOCIO LAS ORDENA POR FECHA Y FILA                   
001400*             ASCENDENTE, Y LAS ABONA EN ESE ORDEN PARA QUE LOS           
001500*             SALDOS SE VAYAN ENCADENANDO BIEN.                           
001600*---------------------------------------------------------------          
001700* HISTORIAL DE MODIFICACIONES                                             
001800*---------------------------------------------------------------          
001900* FECHA      PROGMDOR  PETICION   DESCRIPCION                     MGR6  01
002000* ---------  --------  ---------  ---------------------------     MGR6  02
002100* 09/04/1992 MRL       S-0252     VERSION INICIAL, TOMADA DEL     MGR6  03
002200*            -------   -------    PROGRAMA DE TRANSFERENCIAS      MGR6  04
002300*            -------   -------    ENTRE CUENTAS                   MGR6  05
002400* 25/08/1993 JIP       S-0327     SE ORDENA EL LOTE EN MEMORIA    MGR6  06
002500*            -------   -------    ANTES DE ABONAR (TABLA DE       MGR6  07
002600*            -------   -------    HASTA 2000 LINEAS)              MGR6  08
002700* 12/02/1996 MRL       S-0401     AVISA Y PARA SI EL LOTE NO      MGR6  09
002800*            -------   -------    CABE EN LA TABLA                MGR6  10
002900* 03/02/1998 RGV       S-0455     REVISION PARA EL CAMBIO DE      MGR6  11
003000*            -------   -------    SIGLO (AMPLIA FECHAS A 8 DIG)   MGR6  12
003100* 14/06/1999 RGV       S-0468     ULTIMA REVISION Y2K             MGR6  13
003200*---------------------------------------------------------------          
                                                                                
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SPECIAL-NAMES.                                                           
003600     C01 IS TOP-OF-FORM                                                   
003700     CLASS DIGITO-VALIDO IS "0" THRU "9"                                  
003800     SWITCH-0 IS UPSI-0.                                                  
                                                                                
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT ENTRY-TRANS-FILE ASSIGN TO LOTFILE                            
004200         ORGANIZATION IS LINE SEQUENTIAL                                  
004300         FILE STATUS IS FS-LOT.                                           
                                                                                
004400     SELECT LEDGER-FILE ASSIGN TO LDGFILE                                 
004500         ORGANIZATION IS LINE SEQUENTIAL                                  
004600         FILE STATUS IS FS-LDG.                                           
                                                                                
004700     SELECT REPORT-FILE ASSIGN TO RPTFILE                                 
004800         ORGANIZATION IS LINE SEQUENTIAL                                  
004900         FILE STATUS IS FS-RPT.                                           
                                                                                
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200 FD  ENTRY-TRANS-FILE                                                     
005300     LABEL RECORD STANDARD.                                               
005400 01  BATCH-LINE-REC.                                                      
005500     02  BL-MEMBER-KEY          PIC 9(06).                                
005600     02  BL-BOOK-NUMBER         PIC 9(04).                                
005700     02  BL-PAGE-NUMBER         PIC 9(04).                                
005800     02  BL-ROW-NUMBER          PIC 9(04).                                
005900     02  BL-ENTRY-DATE          PIC 9(08).                                
006000     02  BL-DEPOSIT-AMT         PIC S9(8)V99.                             
006100     02  BL-WITHDRAWAL-AMT      PIC S9(8)V99.                             
006200     02  FILLER                 PIC X(10).                                
                                                                                
006300 FD  LEDGER-FILE                                                          
006400     LABEL RECORD STANDARD.                                               
006500 01  LEDGER-REC.                                                          
006600     02  LD-MEMBER-KEY          PIC 9(06).                                
006700     02  LD-BOOK-NUMBER         PIC 9(04).                                
006800     02  LD-PAGE-NUMBER         PIC 9(04).                                
006900     02  LD-ROW-NUMBER          PIC 9(04).                                
007000     02  LD-ENTRY-DATE          PIC 9(08).                                
007100     02  LD-DEPOSIT-AMT         PIC S9(8)V99.                             
007200     02  LD-WITHDRAWAL-AMT      PIC S9(8)V99.                             
007300     02  LD-CURRENT-BALANCE     PIC S9(10)V99.                            
007400     02  LD-ENTRY-STATUS        PIC X(10).                                
007500     02  FILLER                 PIC X(08).                                
                                                                                
007600 FD  REPORT-FILE                                                          
007700     LABEL RECORD STANDARD.                                               
007800 01  REPORT-LINE.                                                         
007900     05  REPORT-TEXT            PIC X(124).                               
008000     05  FILLER                 PIC X(008).                               
                                                                                
008100 WORKING-STORAGE SECTION.                                                 
008200 01  FS-LOT                     PIC X(02).                                
008300     88  FS-LOT-OK              VALUE "00".                               
008400 01  FS-LDG                     PIC X(02).                                
008500     88  FS-LDG-OK              VALUE "00".                               
008600 01  FS-RPT                     PIC X(02).                                
008700     88  FS-RPT-OK              VALUE "00".                               
                                                                                
008800 78  W-MAX-LOTE                 VALUE 2000.                               
                                                                                
008900*---------------------------------------------------------------          
009000* TABLA DEL LOTE EN MEMORIA (SE CARGA ENTERA, SE ORDENA Y LUEGO           
009100* SE CONTABILIZA, IGUAL QUE SE HACIA CON LA TABLA DE PANTALLA             
009200* EN LOS PROGRAMAS DE CONSULTA DE MOVIMIENTOS)                            
009300*---------------------------------------------------------------          
009400 01  TABLA-LOTE.                                                          
009500     05  TL-LINEA OCCURS 2000 TIMES                                       
009600                 INDEXED BY TL-IDX.                                       
009700         10  TL-MEMBER-KEY      PIC 9(06).                                
009800         10  TL-BOOK-NUMBER     PIC 9(04).                                
009900         10  TL-PAGE-NUMBER     PIC 9(04).                                
010000         10  TL-ROW-NUMBER      PIC 9(04).                                
010100         10  TL-ENTRY-DATE      PIC 9(08).                                
010200         10  TL-DEPOSIT-AMT     PIC S9(8)V99.                             
010300         10  TL-WITHDRAWAL-AMT  PIC S9(8)V99.                             
                                                                                
010400 01  TL-LINEA-AUX.                                                        
010500     05  AUX-MEMBER-KEY         PIC 9(06).                                
010600     05  AUX-BOOK-NUMBER        PIC 9(04).                                
010700     05  AUX-PAGE-NUMBER        PIC 9(04).                                
010800     05  AUX-ROW-NUMBER         PIC 9(04).                                
010900     05  AUX-ENTRY-DATE         PIC 9(08).                                
011000     05  AUX-DEPOSIT-AMT        PIC S9(8)V99.                             
011100     05  AUX-WITHDRAWAL-AMT     PIC S9(8)V99.                             
011200     05  FILLER                 PIC X(06).                                
                                                                                
011300 77  W-NUM-LINEAS               PIC 9(04) COMP.                           
011400 77  W-I                        PIC 9(04) COMP.                           
011500 77  W-J                        PIC 9(04) COMP.                           
011600 77  W-SOCIO-ANTERIOR           PIC 9(06) COMP.                           
011700 77  W-SECUENCIA-LECTURA        PIC 9(08) COMP.                           
011800 77  W-SALDO-ARRASTRE           PIC S9(10)V99.                            
011900 77  W-SALDO-INICIAL            PIC S9(10)V99.                            
                                                                                
012000 01  W-MEJOR-MOVTO.                                                       
012100     05  W-MEJOR-ENCONTRADO     PIC X(01) VALUE "N".                      
012200         88  HAY-MOVTO-PREVIO   VALUE "S".                                
012300     05  W-MEJOR-FECHA          PIC 9(08) COMP.                           
012400     05  W-MEJOR-FILA           PIC 9(04) COMP.                           
012500     05  W-MEJOR-SECUENCIA      PIC 9(08) COMP.                           
012600     05  W-MEJOR-SALDO          PIC S9(10)V99.                            
012700     05  FILLER                 PIC X(04).                                
                                                                                
012800 01  W-SALDO-ARRASTRE-CENT REDEFINES W-SALDO-ARRASTRE                     
012900                                PIC S9(12).                               
013000 01  W-MEJOR-SALDO-CENT REDEFINES W-MEJOR-SALDO                           
013100                                PIC S9(12).                               
013200 01  W-SALDO-INICIAL-CENT REDEFINES W-SALDO-INICIAL                       
013300                                PIC S9(12).                               
                                                                                
013400 LINKAGE SECTION.                                                         
013500 01  W-TOTALES-PASO.                                                      
013600     05  LK-LINEAS-CONTABILIZADAS PIC 9(06) COMP.                         
013700     05  LK-TOTAL-DEPOSITOS     PIC S9(10)V99.                            
013800     05  LK-TOTAL-RETIRADAS     PIC S9(10)V99.                            
                                                                                
013900 PROCEDURE DIVISION USING W-TOTALES-PASO.                                 
014000*---------------------------------------------------------------          
014100 0100-INICIO.                                                             
014200     MOVE 0 TO LK-LINEAS-CONTABILIZADAS.                                  
014300     MOVE 0 TO LK-TOTAL-DEPOSITOS.                                        
014400     MOVE 0 TO LK-TOTAL-RETIRADAS.                                        
014500     MOVE 0 TO W-NUM-LINEAS.                                              
                                                                                
014600     OPEN INPUT ENTRY-TRANS-FILE.                                         
014700     IF NOT FS-LOT-OK                                                     
014800         GO TO 9900-ERROR-SISTEMA.                                        
                                                                                
014900     PERFORM 0200-CARGAR-LOTE THRU 0200-EXIT.                             
015000     CLOSE ENTRY-TRANS-FILE.                                              
                                                                                
015100     IF W-NUM-LINEAS > 0                                                  
015200         PERFORM 0300-ORDENAR-LOTE THRU 0300-EXIT.                        
                                                                                
015300     OPEN EXTEND REPORT-FILE.                                             
015400     IF NOT FS-RPT-OK                                                     
015500         GO TO 9900-ERROR-SISTEMA.                                        
                                                                                
015600     MOVE 0 TO W-SOCIO-ANTERIOR.                                          
015700     PERFORM 0400-CONTABILIZA-LINEA THRU 0400-EXIT                        
015800         VARYING W-I FROM 1 BY 1 UNTIL W-I > W-NUM-LINEAS.                
                                                                                
015900     CLOSE REPORT-FILE.                                                   
016000     EXIT PROGRAM.                                                        
                                                                                
016100*---------------------------------------------------------------          
016200* 0200 - CARGA EL LOTE COMPLETO EN LA TABLA; SI SE LLENA ANTES            
016300*        DE ACABAR EL FICHERO, SE AVISA Y SE PARA (NO SE ADMITE           
016400*        UN LOTE MAYOR QUE LA TABLA)                                      
016500*---------------------------------------------------------------          
016600 0200-CARGAR-LOTE.                                                        
016700     READ ENTRY-TRANS-FILE AT END GO TO 0200-EXIT.                        
                                                                                
016800     IF W-NUM-LINEAS NOT < W-MAX-LOTE                                     
016900         DISPLAY "MGR6 - LOTE DEMASIADO GRANDE, MAXIMO "                  
017000                 W-MAX-LOTE " LINEAS"                                     
017100         GO TO 9900-ERROR-SISTEMA.                                        
                                                                                
017200     ADD 1 TO W-NUM-LINEAS.                                               
017300     SET TL-IDX TO W-NUM-LINEAS.                                          
017400     MOVE BL-MEMBER-KEY     TO TL-MEMBER-KEY(TL-IDX).                     
017500     MOVE BL-BOOK-NUMBER    TO TL-BOOK-NUMBER(TL-IDX).                    
017600     MOVE BL-PAGE-NUMBER    TO TL-PAGE-NUMBER(TL-IDX).                    
017700     MOVE BL-ROW-NUMBER     TO TL-ROW-NUMBER(TL-IDX).                     
017800     MOVE BL-ENTRY-DATE     TO TL-ENTRY-DATE(TL-IDX).                     
017900     MOVE BL-DEPOSIT-AMT    TO TL-DEPOSIT-AMT(TL-IDX).                    
018000     MOVE BL-WITHDRAWAL-AMT TO TL-WITHDRAWAL-AMT(TL-IDX).                 
                                                                                
018100     GO TO 0200-CARGAR-LOTE.                                              
018200 0200-EXIT.                                                               
018300     EXIT.                                                                
                                                                                
018400*---------------------------------------------------------------          
018500* 0300 - ORDENA LA TABLA POR BURBUJA: CLAVE SOCIO, FECHA, FILA            
018600*        (MISMA TECNICA DE INTERCAMBIO QUE SE USABA PARA                  
018700*        REORDENAR LA TABLA DE PANTALLA, SOLO QUE AQUI COMPARA            
018800*        EN LUGAR DE DESPLAZAR UN PUESTO)                                 
018900*---------------------------------------------------------------          
019000 0300-ORDENAR-LOTE.                                                       
019100     PERFORM 0310-PASADA THRU 0310-EXIT                                   
019200         VARYING W-I FROM 1 BY 1 UNTIL W-I > W-NUM-LINEAS.                
019300 0300-EXIT.                                                               
019400     EXIT.                                                                
                                                                                
019500 0310-PASADA.                                                             
019600     PERFORM 0320-COMPARA-INTERCAMBIA THRU 0320-EXIT                      
019700         VARYING W-J FROM 1 BY 1 UNTIL W-J > W-NUM-LINEAS - 1.            
019800 0310-EXIT.                                                               
019900     EXIT.                                                                
                                                                                
020000 0320-COMPARA-INTERCAMBIA.                                                
020100     SET TL-IDX TO W-J.                                                   
020200     IF TL-MEMBER-KEY(TL-IDX) > TL-MEMBER-KEY(TL-IDX + 1)                 
020300         PERFORM 0330-INTERCAMBIA THRU 0330-EXIT                          
020400     ELSE                                                                 
020500         IF TL-MEMBER-KEY(TL-IDX) = TL-MEMBER-KEY(TL-IDX + 1)             
020600            AND TL-ENTRY-DATE(TL-IDX) >                                   
020700                TL-ENTRY-DATE(TL-IDX + 1)                                 
020800             PERFORM 0330-INTERCAMBIA THRU 0330-EXIT                      
020900         ELSE                                                             
021000             IF TL-MEMBER-KEY(TL-IDX) = TL-MEMBER-KEY(TL-IDX + 1)         
021100                AND TL-ENTRY-DATE(TL-IDX) =                               
021200                    TL-ENTRY-DATE(TL-IDX + 1)                             
021300                AND TL-ROW-NUMBER(TL-IDX) >                               
021400                    TL-ROW-NUMBER(TL-IDX + 1)                             
021500                 PERFORM 0330-INTERCAMBIA THRU 0330-EXIT.                 
021600 0320-EXIT.                                                               
021700     EXIT.                                                                
                                                                                
021800 0330-INTERCAMBIA.                                                        
021900     SET TL-IDX TO W-J.                                                   
022000     MOVE TL-MEMBER-KEY(TL-IDX)     TO AUX-MEMBER-KEY.                    
022100     MOVE TL-BOOK-NUMBER(TL-IDX)    TO AUX-BOOK-NUMBER.                   
022200     MOVE TL-PAGE-NUMBER(TL-IDX)    TO AUX-PAGE-NUMBER.                   
022300     MOVE TL-ROW-NUMBER(TL-IDX)     TO AUX-ROW-NUMBER.                    
022400     MOVE TL-ENTRY-DATE(TL-IDX)     TO AUX-ENTRY-DATE.                    
022500     MOVE TL-DEPOSIT-AMT(TL-IDX)    TO AUX-DEPOSIT-AMT.                   
022600     MOVE TL-WITHDRAWAL-AMT(TL-IDX) TO AUX-WITHDRAWAL-AMT.                
                                                                                
022700     MOVE TL-MEMBER-KEY(TL-IDX + 1)     TO TL-MEMBER-KEY(TL-IDX).         
022800     MOVE TL-BOOK-NUMBER(TL-IDX + 1)    TO TL-BOOK-NUMBER(TL-IDX).        
022900     MOVE TL-PAGE-NUMBER(TL-IDX + 1)    TO TL-PAGE-NUMBER(TL-IDX).        
023000     MOVE TL-ROW-NUMBER(TL-IDX + 1)     TO TL-ROW-NUMBER(TL-IDX).         
023100     MOVE TL-ENTRY-DATE(TL-IDX + 1)     TO TL-ENTRY-DATE(TL-IDX).         
023200     MOVE TL-DEPOSIT-AMT(TL-IDX + 1)    TO TL-DEPOSIT-AMT(TL-IDX).        
023300     MOVE TL-WITHDRAWAL-AMT(TL-IDX + 1)                                   
023400         TO TL-WITHDRAWAL-AMT(TL-IDX).                                    
                                                                                
023500     SET TL-IDX TO W-J.                                                   
023600     SET TL-IDX UP BY 1.                                                  
023700     MOVE AUX-MEMBER-KEY     TO TL-MEMBER-KEY(TL-IDX).                    
023800     MOVE AUX-BOOK-NUMBER    TO TL-BOOK-NUMBER(TL-IDX).                   
023900     MOVE AUX-PAGE-NUMBER    TO TL-PAGE-NUMBER(TL-IDX).                   
024000     MOVE AUX-ROW-NUMBER     TO TL-ROW-NUMBER(TL-IDX).                    
024100     MOVE AUX-ENTRY-DATE     TO TL-ENTRY-DATE(TL-IDX).                    
024200     MOVE AUX-DEPOSIT-AMT    TO TL-DEPOSIT-AMT(TL-IDX).                   
024300     MOVE AUX-WITHDRAWAL-AMT TO TL-WITHDRAWAL-AMT(TL-IDX).                
024400 0330-EXIT.                                                               
024500     EXIT.                                                                
                                                                                
024600*---------------------------------------------------------------          
024700* 0400 - CONTABILIZA LA FILA I-ESIMA DE LA TABLA YA ORDENADA.             
024800*        AL ENTRAR UN SOCIO NUEVO SE BUSCA SU ULTIMO SALDO EN             
024900*        LA LIBRETA; LAS SIGUIENTES LINEAS DEL MISMO SOCIO                
025000*        ARRASTRAN EL SALDO QUE ACABAMOS DE GRABAR NOSOTROS               
025100*        MISMOS, PORQUE YA QUEDO ESCRITO EN EL FICHERO                    
025200*---------------------------------------------------------------          
025300 0400-CONTABILIZA-LINEA.                                                  
025400     SET TL-IDX TO W-I.                                                   
                                                                                
025500     IF TL-MEMBER-KEY(TL-IDX) NOT = W-SOCIO-ANTERIOR                      
025600         MOVE TL-MEMBER-KEY(TL-IDX) TO W-SOCIO-ANTERIOR                   
025700         PERFORM 0500-BUSCA-ULTIMO-MOVTO THRU 0500-EXIT                   
025800         MOVE W-SALDO-INICIAL TO W-SALDO-ARRASTRE.                        
                                                                                
025900     COMPUTE W-SALDO-ARRASTRE-CENT =                                      
026000             W-SALDO-ARRASTRE-CENT                                        
026100           + (TL-DEPOSIT-AMT(TL-IDX) * 100)                               
026200           - (TL-WITHDRAWAL-AMT(TL-IDX) * 100).                           
                                                                                
026300     MOVE TL-MEMBER-KEY(TL-IDX)     TO LD-MEMBER-KEY.                     
026400     MOVE TL-BOOK-NUMBER(TL-IDX)    TO LD-BOOK-NUMBER.                    
026500     MOVE TL-PAGE-NUMBER(TL-IDX)    TO LD-PAGE-NUMBER.                    
026600     MOVE TL-ROW-NUMBER(TL-IDX)     TO LD-ROW-NUMBER.                     
026700     MOVE TL-ENTRY-DATE(TL-IDX)     TO LD-ENTRY-DATE.                     
026800     MOVE TL-DEPOSIT-AMT(TL-IDX)    TO LD-DEPOSIT-AMT.                    
026900     MOVE TL-WITHDRAWAL-AMT(TL-IDX) TO LD-WITHDRAWAL-AMT.                 
027000     MOVE W-SALDO-ARRASTRE          TO LD-CURRENT-BALANCE.                
027100     MOVE "PENDING"                 TO LD-ENTRY-STATUS.                   
                                                                                
027200     OPEN EXTEND LEDGER-FILE.                                             
027300     WRITE LEDGER-REC.                                                    
027400     CLOSE LEDGER-FILE.                                                   
                                                                                
027500     ADD 1 TO LK-LINEAS-CONTABILIZADAS.                                   
027600     ADD TL-DEPOSIT-AMT(TL-IDX)    TO LK-TOTAL-DEPOSITOS.                 
027700     ADD TL-WITHDRAWAL-AMT(TL-IDX) TO LK-TOTAL-RETIRADAS.                 
                                                                                
027800     MOVE SPACES TO REPORT-LINE.                                          
027900     STRING "MGR6 SOCIO " TL-MEMBER-KEY(TL-IDX)                           
028000         " FILA " TL-ROW-NUMBER(TL-IDX)                                   
028100         " SALDO " W-SALDO-ARRASTRE                                       
028200         DELIMITED BY SIZE INTO REPORT-TEXT.                              
028300     WRITE REPORT-LINE.                                                   
028400 0400-EXIT.                                                               
028500     EXIT.                                                                
                                                                                
028600*---------------------------------------------------------------          
028700* 0500 - BUSCA EL ULTIMO MOVIMIENTO DEL SOCIO EN LA LIBRETA YA            
028800*        GRABADA (IDENTICO AL DE MGR4)                                    
028900*---------------------------------------------------------------          
029000 0500-BUSCA-ULTIMO-MOVTO.                                                 
029100     MOVE "N" TO W-MEJOR-ENCONTRADO.                                      
029200     MOVE 0   TO W-MEJOR-FECHA.                                           
029300     MOVE 0   TO W-MEJOR-FILA.                                            
029400     MOVE 0   TO W-MEJOR-SECUENCIA.                                       
029500     MOVE 0   TO W-MEJOR-SALDO.                                           
029600     MOVE 0   TO W-SECUENCIA-LECTURA.                                     
                                                                                
029700     OPEN INPUT LEDGER-FILE.                                              
029800 0510-LECTURA-LIBRETA.                                                    
029900     READ LEDGER-FILE AT END GO TO 0520-FIN-LIBRETA.                      
030000     ADD 1 TO W-SECUENCIA-LECTURA.                                        
030100     IF LD-MEMBER-KEY = W-SOCIO-ANTERIOR                                  
030200         IF LD-ENTRY-DATE > W-MEJOR-FECHA                                 
030300             PERFORM 0530-GUARDA-MEJOR THRU 0530-EXIT                     
030400         ELSE                                                             
030500             IF LD-ENTRY-DATE = W-MEJOR-FECHA                             
030600                AND LD-ROW-NUMBER NOT < W-MEJOR-FILA                      
030700                 PERFORM 0530-GUARDA-MEJOR THRU 0530-EXIT.                
030800     GO TO 0510-LECTURA-LIBRETA.                                          
                                                                                
030900 0520-FIN-LIBRETA.                                                        
031000     CLOSE LEDGER-FILE.                                                   
031100     IF HAY-MOVTO-PREVIO                                                  
031200         MOVE W-MEJOR-SALDO TO W-SALDO-INICIAL                            
031300     ELSE                                                                 
031400         MOVE 0 TO W-SALDO-INICIAL.                                       
031500 0500-EXIT.                                                               
031600     EXIT.                                                                
                                                                                
031700 0530-GUARDA-MEJOR.                                                       
031800     MOVE "S"                 TO W-MEJOR-ENCONTRADO.                      
031900     MOVE LD-ENTRY-DATE       TO W-MEJOR-FECHA.                           
032000     MOVE LD-ROW-NUMBER       TO W-MEJOR-FILA.                            
032100     MOVE W-SECUENCIA-LECTURA TO W-MEJOR-SECUENCIA.                       
032200     MOVE LD-CURRENT-BALANCE  TO W-MEJOR-SALDO.                           
032300 0530-EXIT.                                                               
032400     EXIT.                                                                
                                                                                
032500 9900-ERROR-SISTEMA.                                                      
032600     DISPLAY "MGR6 - ERROR DE FICHERO EN EL ABONO DEL LOTE".              
032700     STOP RUN.                                                            
                                                                                
