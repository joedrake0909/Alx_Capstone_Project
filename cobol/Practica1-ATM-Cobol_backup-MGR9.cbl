000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. MGR9.                                                        
000300 AUTHOR. M RUBIO LAFUENTE.                                                
000400 INSTALLATION. UNIZARBANK DEPARTAMENTO DE SISTEMAS.                       
000500 DATE-WRITTEN. 20/01/1992.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.             
000800*---------------------------------------------------------------          
000900* PROGRAMA ... MGR9 (LISTADO DE LIBRETAS Y SALDO NETO DE SOCIOS)          
001000* FUNCION ... LEE TODOS LOS MOVIMIENTOS GRABADOS EN EL FICHERO            
001100*             DE LIBRETA, LOS ORDENA EN MEMORIA POR SOCIO Y               
001200*             POR FECHA/FILA, LOS LISTA CON RUPTURA DE CONTROL            
001300*             POR SOCIO (SUBTOTALES DE IMPOSICIONES, REINTEGROS           
001400*             Y SALDO FINAL), Y A CONTINUACION LISTA EL SALDO             
001500*             NETO DE CADA SOCIO (TOTAL COBRADO MENOS TOTAL               
001600*             REPARTIDO). YA NO QUEDA RASTRO DE LA PANTALLA DE            
001700*             CONSULTA INTERACTIVA DE LA VERSION ORIGINAL: ESTE           
001800*             PROGRAMA SE LANZA DENTRO DEL PROCESO POR LOTES.             
001900*---------------------------------------------------------------          
002000* HISTORIAL DE MODIFICACIONES                                             
002100*---------------------------------------------------------------          
002200* FECHA      PROGMDOR  PETICION   DESCRIPCION                     MGR9  01
002300* ---------  --------  ---------  ---------------------------     MGR9  02
002400* 20/01/1992 MRL       S-0242     VERSION INICIAL, SUSTITUYE A    MGR9  03
002500*            -------   -------    LA CONSULTA DE MOVIMIENTOS EN   MGR9  04
002600*            -------   -------    PANTALLA POR UN LISTADO EN      MGR9  05
002700*            -------   -------    PAPEL ORDENADO POR SOCIO        MGR9  06
002800* 14/04/1993 JIP       S-0308     ANADE RUPTURA DE CONTROL CON    MGR9  07
002900*            -------   -------    SUBTOTALES DE IMPOSICIONES Y    MGR9  08
003000*            -------   -------    REINTEGROS POR SOCIO            MGR9  09
003100* 25/10/1994 MRL       S-0360     INCORPORA EL LISTADO DE SALDO   MGR9  10
003200*            -------   -------    NETO (COBRADO MENOS REPARTIDO)  MGR9  11
003300*            -------   -------    AL FINAL DEL INFORME            MGR9  12
003400* 03/02/1998 RGV       S-0455     REVISION PARA EL CAMBIO DE      MGR9  13
003500*            -------   -------    SIGLO (AMPLIA FECHAS A 8 DIG)   MGR9  14
003600* 14/06/1999 RGV       S-0468     ULTIMA REVISION Y2K             MGR9  15
003700*---------------------------------------------------------------          
                                                                                
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM                                                   
004200     CLASS DIGITO-VALIDO IS "0" THRU "9"                                  
004300     SWITCH-0 IS UPSI-0.                                                  
                                                                                
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT MEMBER-FILE ASSIGN TO MBRFILE                                 
004700         ORGANIZATION IS LINE SEQUENTIAL                                  
004800         FILE STATUS IS FS-MBR.                                           
                                                                                
004900     SELECT LEDGER-FILE ASSIGN TO LDGFILE                                 
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS IS FS-LDG.                                           
                                                                                
005200     SELECT REPORT-FILE ASSIGN TO RPTFILE                                 
005300         ORGANIZATION IS LINE SEQUENTIAL                                  
005400         FILE STATUS IS FS-RPT.                                           
                                                                                
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700 FD  MEMBER-FILE                                                          
005800     LABEL RECORD STANDARD.                                               
005900 01  MEMBER-REC.                                                          
006000     02  MB-MEMBER-KEY          PIC 9(06).                                
006100     02  MB-MEMBER-ID           PIC X(10).                                
006200     02  MB-FULL-NAME           PIC X(30).                                
006300     02  MB-PHONE               PIC X(20).                                
006400     02  MB-GROUP-ID            PIC 9(06).                                
006500     02  MB-MEMBER-STATUS       PIC X(10).                                
006600     02  MB-PAYOUT-ORDER        PIC 9(04).                                
006700     02  MB-TOTAL-CONTRIB       PIC S9(8)V99.                             
006800     02  MB-TOTAL-PAYOUTS       PIC S9(8)V99.                             
006900     02  MB-CURRENT-BOOK-NO     PIC 9(04).                                
007000     02  MB-LAST-CONTRIB-DATE   PIC 9(08).                                
007100     02  FILLER                 PIC X(10).                                
                                                                                
007200 FD  LEDGER-FILE                                                          
007300     LABEL RECORD STANDARD.                                               
007400 01  LEDGER-REC.                                                          
007500     02  LD-MEMBER-KEY          PIC 9(06).                                
007600     02  LD-BOOK-NUMBER         PIC 9(04).                                
007700     02  LD-PAGE-NUMBER         PIC 9(04).                                
007800     02  LD-ROW-NUMBER          PIC 9(04).                                
007900     02  LD-ENTRY-DATE          PIC 9(08).                                
008000     02  LD-DEPOSIT-AMT         PIC S9(8)V99.                             
008100     02  LD-WITHDRAWAL-AMT      PIC S9(8)V99.                             
008200     02  LD-CURRENT-BALANCE     PIC S9(10)V99.                            
008300     02  LD-ENTRY-STATUS        PIC X(10).                                
008400     02  FILLER                 PIC X(08).                                
                                                                                
008500 FD  REPORT-FILE                                                          
008600     LABEL RECORD STANDARD.                                               
008700 01  REPORT-LINE.                                                         
008800     05  REPORT-TEXT            PIC X(124).                               
008900     05  FILLER                 PIC X(008).                               
                                                                                
009000 WORKING-STORAGE SECTION.                                                 
009100 01  FS-MBR                     PIC X(02).                                
009200     88  FS-MBR-OK              VALUE "00".                               
009300 01  FS-LDG                     PIC X(02).                                
009400     88  FS-LDG-OK              VALUE "00".                               
009500 01  FS-RPT                     PIC X(02).                                
009600     88  FS-RPT-OK              VALUE "00".                               
                                                                                
009700 78  W-MAX-MOVTOS               VALUE 5000.                               
                                                                                
009800*---------------------------------------------------------------          
009900* TABLA DE MOVIMIENTOS EN MEMORIA: SE CARGA ENTERA DEL FICHERO            
010000* DE LIBRETA (QUE LLEGA CON LOS SOCIOS INTERCALADOS, PORQUE LO            
010100* ESCRIBEN TRES PROGRAMAS DISTINTOS) Y SE ORDENA AQUI POR SOCIO           
010200* Y POR FECHA/FILA IGUAL QUE HACE MGR4 AL BUSCAR EL ULTIMO                
010300* MOVIMIENTO, PARA QUE EL LISTADO SALGA AGRUPADO Y LA RUPTURA             
010400* DE CONTROL FUNCIONE                                                     
010500*---------------------------------------------------------------          
010600 01  TABLA-MOVTOS.                                                        
010700     05  FILA-MOVTO OCCURS 5000 TIMES                                     
010800                 INDEXED BY TM-IDX.                                       
010900         10  TM-MEMBER-KEY      PIC 9(06).                                
011000         10  TM-BOOK-NUMBER     PIC 9(04).                                
011100         10  TM-PAGE-NUMBER     PIC 9(04).                                
011200         10  TM-ROW-NUMBER      PIC 9(04).                                
011300         10  TM-ENTRY-DATE      PIC 9(08).                                
011400         10  TM-DEPOSIT-AMT     PIC S9(8)V99.                             
011500         10  TM-WITHDRAWAL-AMT  PIC S9(8)V99.                             
011600         10  TM-CURRENT-BALANCE PIC S9(10)V99.                            
011700         10  TM-SECUENCIA       PIC 9(08) COMP.                           
                                                                                
011800 01  TM-LINEA-AUX.                                                        
011900     05  TA-MEMBER-KEY          PIC 9(06).                                
012000     05  TA-BOOK-NUMBER         PIC 9(04).                                
012100     05  TA-PAGE-NUMBER         PIC 9(04).                                
012200     05  TA-ROW-NUMBER          PIC 9(04).                                
012300     05  TA-ENTRY-DATE          PIC 9(08).                                
012400     05  TA-DEPOSIT-AMT         PIC S9(8)V99.                             
012500     05  TA-WITHDRAWAL-AMT      PIC S9(8)V99.                             
012600     05  TA-CURRENT-BALANCE     PIC S9(10)V99.                            
012700     05  TA-SECUENCIA           PIC 9(08) COMP.                           
                                                                                
012800 77  W-NUM-MOVTOS                PIC 9(06) COMP.                          
012900 77  W-I                         PIC 9(06) COMP.                          
013000 77  W-J                         PIC 9(06) COMP.                          
013100 77  W-SOCIO-ACTUAL               PIC 9(06).                              
013200 77  W-PRIMERA-LINEA-SOCIO        PIC X(01) VALUE "S".                    
013300     88  ES-PRIMERA-LINEA-SOCIO   VALUE "S".                              
                                                                                
013400 01  W-SUBTOTAL-SOCIO.                                                    
013500     05  W-ST-DEPOSITOS          PIC S9(10)V99.                           
013600     05  W-ST-RETIRADAS          PIC S9(10)V99.                           
013700     05  W-ST-SALDO-FINAL        PIC S9(10)V99.                           
013800     05  FILLER                  PIC X(06).                               
                                                                                
013900*---------------------------------------------------------------          
014000* VISTAS REDEFINIDAS DE LA CLAVE COMPUESTA SOCIO+FECHA+FILA,              
014100* PARA COMPARAR DE UNA SOLA VEZ AL ORDENAR LA TABLA (MISMA IDEA           
014200* QUE LA CLAVE SOCIO+CICLO DE PERIOD_MGR, AMPLIADA A TRES                 
014300* CAMPOS)                                                                 
014400*---------------------------------------------------------------          
014500 01  W-CLAVE-MOVTO.                                                       
014600     05  W-CM-MEMBER-KEY         PIC 9(06).                               
014700     05  W-CM-ENTRY-DATE         PIC 9(08).                               
014800     05  W-CM-ROW-NUMBER         PIC 9(04).                               
014900 01  W-CLAVE-MOVTO-NUM REDEFINES W-CLAVE-MOVTO                            
015000                                 PIC 9(18).                               
                                                                                
015100 01  W-CLAVE-COMPARA.                                                     
015200     05  W-CC-MEMBER-KEY         PIC 9(06).                               
015300     05  W-CC-ENTRY-DATE         PIC 9(08).                               
015400     05  W-CC-ROW-NUMBER         PIC 9(04).                               
015500 01  W-CLAVE-COMPARA-NUM REDEFINES W-CLAVE-COMPARA                        
015600                                 PIC 9(18).                               
                                                                                
015700*---------------------------------------------------------------          
015800* CENTIMOS - SALDO NETO DEL SOCIO EN ARITMETICA EXACTA, IGUAL             
015900* QUE EN MGR4 Y MGR6                                                      
016000*---------------------------------------------------------------          
016100 77  W-SALDO-CONTRIB             PIC S9(8)V99.                            
016200 01  W-SALDO-CONTRIB-CENT REDEFINES W-SALDO-CONTRIB                       
016300                                 PIC S9(10).                              
016400 77  W-SALDO-PAYOUTS             PIC S9(8)V99.                            
016500 01  W-SALDO-PAYOUTS-CENT REDEFINES W-SALDO-PAYOUTS                       
016600                                 PIC S9(10).                              
016700 77  W-SALDO-NETO                PIC S9(8)V99.                            
016800 01  W-SALDO-NETO-CENT REDEFINES W-SALDO-NETO                             
016900                                 PIC S9(10).                              
                                                                                
017000*---------------------------------------------------------------          
017100* IMPORTES EDITADOS PARA EL LISTADO, SEGUN EL ESTILO DE IMPRESION         
017200* DE LA CASA: Z,ZZZ,ZZZ,ZZ9.99-                                           
017300*---------------------------------------------------------------          
017400 77  W-IMPORTE-EDITADO-1         PIC Z,ZZZ,ZZZ,ZZ9.99-.                   
017500 77  W-IMPORTE-EDITADO-2         PIC Z,ZZZ,ZZZ,ZZ9.99-.                   
017600 77  W-IMPORTE-EDITADO-3         PIC Z,ZZZ,ZZZ,ZZ9.99-.                   
                                                                                
017700 LINKAGE SECTION.                                                         
017800 01  W-TOTALES-PASO.                                                      
017900     05  LK-SOCIOS-LISTADOS      PIC 9(06) COMP.                          
018000     05  LK-TOTAL-DEPOSITOS      PIC S9(10)V99.                           
018100     05  LK-TOTAL-RETIRADAS      PIC S9(10)V99.                           
                                                                                
018200 PROCEDURE DIVISION USING W-TOTALES-PASO.                                 
018300*---------------------------------------------------------------          
018400 0100-INICIO.                                                             
018500     MOVE 0 TO LK-SOCIOS-LISTADOS.                                        
018600     MOVE 0 TO LK-TOTAL-DEPOSITOS.                                        
018700     MOVE 0 TO LK-TOTAL-RETIRADAS.                                        
018800     MOVE 0 TO W-NUM-MOVTOS.                                              
018900     MOVE 0 TO W-SOCIO-ACTUAL.                                            
                                                                                
019000     OPEN INPUT LEDGER-FILE.                                              
019100     IF NOT FS-LDG-OK                                                     
019200         GO TO 9900-ERROR-SISTEMA.                                        
                                                                                
019300     PERFORM 0200-CARGAR-MOVTOS THRU 0200-EXIT.                           
019400     CLOSE LEDGER-FILE.                                                   
                                                                                
019500     IF W-NUM-MOVTOS > 0                                                  
019600         PERFORM 0300-ORDENAR-MOVTOS THRU 0300-EXIT.                      
                                                                                
019700     OPEN EXTEND REPORT-FILE.                                             
019800     IF NOT FS-RPT-OK                                                     
019900         GO TO 9900-ERROR-SISTEMA.                                        
                                                                                
020000     PERFORM 0400-LISTA-MOVIMIENTO THRU 0400-EXIT                         
020100         VARYING W-I FROM 1 BY 1 UNTIL W-I > W-NUM-MOVTOS.                
                                                                                
020200     IF W-NUM-MOVTOS > 0                                                  
020300         PERFORM 0800-ROMPE-SOCIO THRU 0800-EXIT.                         
                                                                                
020400     PERFORM 0600-LISTA-SALDOS-NETOS THRU 0600-EXIT.                      
                                                                                
020500     CLOSE REPORT-FILE.                                                   
020600     EXIT PROGRAM.                                                        
                                                                                
020700*---------------------------------------------------------------          
020800* 0200 - CARGA TODOS LOS MOVIMIENTOS GRABADOS EN LA LIBRETA A LA          
020900*        TABLA EN MEMORIA, SIN IMPORTAR EL ORDEN EN QUE LLEGAN            
021000*---------------------------------------------------------------          
021100 0200-CARGAR-MOVTOS.                                                      
021200     READ LEDGER-FILE AT END GO TO 0200-EXIT.                             
                                                                                
021300     ADD 1 TO W-NUM-MOVTOS.                                               
021400     IF W-NUM-MOVTOS > W-MAX-MOVTOS                                       
021500         DISPLAY "MGR9 - LIBRETA CON MAS DE 5000 MOVIMIENTOS"             
021600         GO TO 9900-ERROR-SISTEMA.                                        
                                                                                
021700     SET TM-IDX TO W-NUM-MOVTOS.                                          
021800     MOVE LD-MEMBER-KEY      TO TM-MEMBER-KEY(TM-IDX).                    
021900     MOVE LD-BOOK-NUMBER     TO TM-BOOK-NUMBER(TM-IDX).                   
022000     MOVE LD-PAGE-NUMBER     TO TM-PAGE-NUMBER(TM-IDX).                   
022100     MOVE LD-ROW-NUMBER      TO TM-ROW-NUMBER(TM-IDX).                    
022200     MOVE LD-ENTRY-DATE      TO TM-ENTRY-DATE(TM-IDX).                    
022300     MOVE LD-DEPOSIT-AMT     TO TM-DEPOSIT-AMT(TM-IDX).                   
022400     MOVE LD-WITHDRAWAL-AMT  TO TM-WITHDRAWAL-AMT(TM-IDX).                
022500     MOVE LD-CURRENT-BALANCE TO TM-CURRENT-BALANCE(TM-IDX).               
022600     MOVE W-NUM-MOVTOS       TO TM-SECUENCIA(TM-IDX).                     
                                                                                
022700     GO TO 0200-CARGAR-MOVTOS.                                            
022800 0200-EXIT.                                                               
022900     EXIT.                                                                
                                                                                
023000*---------------------------------------------------------------          
023100* 0300 - ORDENACION DE BURBUJA ASCENDENTE POR SOCIO, FECHA, FILA          
023200*        Y SECUENCIA DE LECTURA (DESEMPATE FINAL, POR SI DOS              
023300*        MOVIMIENTOS COMPARTEN FECHA Y FILA). EL MISMO METODO             
023400*        QUE MGR6 EMPLEA PARA ORDENAR EL LOTE DE TRANSACCIONES            
023500*---------------------------------------------------------------          
023600 0300-ORDENAR-MOVTOS.                                                     
023700     PERFORM 0310-PASADA THRU 0310-EXIT                                   
023800         VARYING W-I FROM 1 BY 1 UNTIL W-I > W-NUM-MOVTOS.                
023900 0300-EXIT.                                                               
024000     EXIT.                                                                
                                                                                
024100 0310-PASADA.                                                             
024200     PERFORM 0320-COMPARA-INTERCAMBIA THRU 0320-EXIT                      
024300         VARYING W-J FROM 1 BY 1 UNTIL W-J > W-NUM-MOVTOS - 1.            
024400 0310-EXIT.                                                               
024500     EXIT.                                                                
                                                                                
024600 0320-COMPARA-INTERCAMBIA.                                                
024700     SET TM-IDX TO W-J.                                                   
024800     MOVE TM-MEMBER-KEY(TM-IDX)      TO W-CM-MEMBER-KEY.                  
024900     MOVE TM-ENTRY-DATE(TM-IDX)      TO W-CM-ENTRY-DATE.                  
025000     MOVE TM-ROW-NUMBER(TM-IDX)      TO W-CM-ROW-NUMBER.                  
                                                                                
025100     MOVE TM-MEMBER-KEY(TM-IDX + 1)  TO W-CC-MEMBER-KEY.                  
025200     MOVE TM-ENTRY-DATE(TM-IDX + 1)  TO W-CC-ENTRY-DATE.                  
025300     MOVE TM-ROW-NUMBER(TM-IDX + 1)  TO W-CC-ROW-NUMBER.                  
                                                                                
025400     IF W-CLAVE-MOVTO-NUM > W-CLAVE-COMPARA-NUM                           
025500         PERFORM 0330-INTERCAMBIA THRU 0330-EXIT                          
025600     ELSE                                                                 
025700         IF W-CLAVE-MOVTO-NUM = W-CLAVE-COMPARA-NUM                       
025800           AND TM-SECUENCIA(TM-IDX) > TM-SECUENCIA(TM-IDX + 1)            
025900             PERFORM 0330-INTERCAMBIA THRU 0330-EXIT.                     
026000 0320-EXIT.                                                               
026100     EXIT.                                                                
                                                                                
026200 0330-INTERCAMBIA.                                                        
026300     SET TM-IDX TO W-J.                                                   
026400     MOVE TM-MEMBER-KEY(TM-IDX)      TO TA-MEMBER-KEY.                    
026500     MOVE TM-BOOK-NUMBER(TM-IDX)     TO TA-BOOK-NUMBER.                   
026600     MOVE TM-PAGE-NUMBER(TM-IDX)     TO TA-PAGE-NUMBER.                   
026700     MOVE TM-ROW-NUMBER(TM-IDX)      TO TA-ROW-NUMBER.                    
026800     MOVE TM-ENTRY-DATE(TM-IDX)      TO TA-ENTRY-DATE.                    
026900     MOVE TM-DEPOSIT-AMT(TM-IDX)     TO TA-DEPOSIT-AMT.                   
027000     MOVE TM-WITHDRAWAL-AMT(TM-IDX)  TO TA-WITHDRAWAL-AMT.                
027100     MOVE TM-CURRENT-BALANCE(TM-IDX) TO TA-CURRENT-BALANCE.               
027200     MOVE TM-SECUENCIA(TM-IDX)       TO TA-SECUENCIA.                     
                                                                                
027300     MOVE TM-MEMBER-KEY(TM-IDX + 1)  TO TM-MEMBER-KEY(TM-IDX).            
027400     MOVE TM-BOOK-NUMBER(TM-IDX + 1)                                      
027500         TO TM-BOOK-NUMBER(TM-IDX).                                       
027600     MOVE TM-PAGE-NUMBER(TM-IDX + 1)                                      
027700         TO TM-PAGE-NUMBER(TM-IDX).                                       
027800     MOVE TM-ROW-NUMBER(TM-IDX + 1)  TO TM-ROW-NUMBER(TM-IDX).            
027900     MOVE TM-ENTRY-DATE(TM-IDX + 1)  TO TM-ENTRY-DATE(TM-IDX).            
028000     MOVE TM-DEPOSIT-AMT(TM-IDX + 1)                                      
028100         TO TM-DEPOSIT-AMT(TM-IDX).                                       
028200     MOVE TM-WITHDRAWAL-AMT(TM-IDX + 1)                                   
028300         TO TM-WITHDRAWAL-AMT(TM-IDX).                                    
028400     MOVE TM-CURRENT-BALANCE(TM-IDX + 1)                                  
028500         TO TM-CURRENT-BALANCE(TM-IDX).                                   
028600     MOVE TM-SECUENCIA(TM-IDX + 1)   TO TM-SECUENCIA(TM-IDX).             
                                                                                
028700     MOVE TA-MEMBER-KEY          TO TM-MEMBER-KEY(TM-IDX + 1).            
028800     MOVE TA-BOOK-NUMBER         TO TM-BOOK-NUMBER(TM-IDX + 1).           
028900     MOVE TA-PAGE-NUMBER         TO TM-PAGE-NUMBER(TM-IDX + 1).           
029000     MOVE TA-ROW-NUMBER          TO TM-ROW-NUMBER(TM-IDX + 1).            
029100     MOVE TA-ENTRY-DATE          TO TM-ENTRY-DATE(TM-IDX + 1).            
029200     MOVE TA-DEPOSIT-AMT         TO TM-DEPOSIT-AMT(TM-IDX + 1).           
029300     MOVE TA-WITHDRAWAL-AMT                                               
029400         TO TM-WITHDRAWAL-AMT(TM-IDX + 1).                                
029500     MOVE TA-CURRENT-BALANCE                                              
029600         TO TM-CURRENT-BALANCE(TM-IDX + 1).                               
029700     MOVE TA-SECUENCIA           TO TM-SECUENCIA(TM-IDX + 1).             
029800 0330-EXIT.                                                               
029900     EXIT.                                                                
                                                                                
030000*---------------------------------------------------------------          
030100* 0400 - IMPRIME UNA LINEA DE DETALLE POR CADA MOVIMIENTO, YA             
030200*        ORDENADO, Y ROMPE POR SOCIO CUANDO CAMBIA LA CLAVE               
030300*---------------------------------------------------------------          
030400 0400-LISTA-MOVIMIENTO.                                                   
030500     SET TM-IDX TO W-I.                                                   
                                                                                
030600     IF TM-MEMBER-KEY(TM-IDX) NOT = W-SOCIO-ACTUAL                        
030700         IF NOT ES-PRIMERA-LINEA-SOCIO                                    
030800             PERFORM 0800-ROMPE-SOCIO THRU 0800-EXIT                      
030900         END-IF                                                           
031000         MOVE "N" TO W-PRIMERA-LINEA-SOCIO                                
031100         MOVE TM-MEMBER-KEY(TM-IDX) TO W-SOCIO-ACTUAL                     
031200         MOVE 0 TO W-ST-DEPOSITOS                                         
031300         MOVE 0 TO W-ST-RETIRADAS.                                        
                                                                                
031400     MOVE TM-DEPOSIT-AMT(TM-IDX)     TO W-IMPORTE-EDITADO-1.              
031500     MOVE TM-WITHDRAWAL-AMT(TM-IDX)  TO W-IMPORTE-EDITADO-2.              
031600     MOVE TM-CURRENT-BALANCE(TM-IDX) TO W-IMPORTE-EDITADO-3.              
                                                                                
031700     MOVE SPACES TO REPORT-TEXT.                                          
031800     STRING "SOCIO " TM-MEMBER-KEY(TM-IDX)                                
031900            " LIB "  TM-BOOK-NUMBER(TM-IDX)                               
032000            " PAG "  TM-PAGE-NUMBER(TM-IDX)                               
032100            " FILA " TM-ROW-NUMBER(TM-IDX)                                
032200            " FECHA " TM-ENTRY-DATE(TM-IDX)                               
032300            " IMPON " W-IMPORTE-EDITADO-1                                 
032400            " REINT " W-IMPORTE-EDITADO-2                                 
032500            " SALDO " W-IMPORTE-EDITADO-3                                 
032600            DELIMITED BY SIZE INTO REPORT-TEXT.                           
032700     WRITE REPORT-LINE.                                                   
                                                                                
032800     ADD TM-DEPOSIT-AMT(TM-IDX)    TO W-ST-DEPOSITOS.                     
032900     ADD TM-WITHDRAWAL-AMT(TM-IDX) TO W-ST-RETIRADAS.                     
033000     MOVE TM-CURRENT-BALANCE(TM-IDX) TO W-ST-SALDO-FINAL.                 
                                                                                
033100     ADD TM-DEPOSIT-AMT(TM-IDX)    TO LK-TOTAL-DEPOSITOS.                 
033200     ADD TM-WITHDRAWAL-AMT(TM-IDX) TO LK-TOTAL-RETIRADAS.                 
033300 0400-EXIT.                                                               
033400     EXIT.                                                                
                                                                                
033500*---------------------------------------------------------------          
033600* 0600 - LISTADO DE SALDO NETO POR SOCIO: TOTAL COBRADO MENOS             
033700*        TOTAL REPARTIDO, LEYENDO LA LIBRETA MAESTRA DE SOCIOS            
033800*---------------------------------------------------------------          
033900 0600-LISTA-SALDOS-NETOS.                                                 
034000     MOVE SPACES TO REPORT-TEXT.                                          
034100     MOVE "--- SALDO NETO POR SOCIO ---" TO REPORT-TEXT.                  
034200     WRITE REPORT-LINE.                                                   
                                                                                
034300     OPEN INPUT MEMBER-FILE.                                              
034400     IF NOT FS-MBR-OK                                                     
034500         GO TO 9900-ERROR-SISTEMA.                                        
                                                                                
034600 0610-LEER-SOCIO.                                                         
034700     READ MEMBER-FILE AT END GO TO 0620-FIN-SOCIOS.                       
                                                                                
034800     MOVE MB-TOTAL-CONTRIB  TO W-SALDO-CONTRIB.                           
034900     MOVE MB-TOTAL-PAYOUTS  TO W-SALDO-PAYOUTS.                           
035000     COMPUTE W-SALDO-NETO-CENT =                                          
035100             W-SALDO-CONTRIB-CENT - W-SALDO-PAYOUTS-CENT.                 
035200     MOVE MB-TOTAL-CONTRIB  TO W-IMPORTE-EDITADO-1.                       
035300     MOVE MB-TOTAL-PAYOUTS  TO W-IMPORTE-EDITADO-2.                       
035400     MOVE W-SALDO-NETO      TO W-IMPORTE-EDITADO-3.                       
                                                                                
035500     MOVE SPACES TO REPORT-TEXT.                                          
035600     STRING "SOCIO " MB-MEMBER-KEY                                        
035700            " ID "   MB-MEMBER-ID                                         
035800            " COBRADO "  W-IMPORTE-EDITADO-1                              
035900            " REPARTIDO " W-IMPORTE-EDITADO-2                             
036000            " NETO " W-IMPORTE-EDITADO-3                                  
036100            DELIMITED BY SIZE INTO REPORT-TEXT.                           
036200     WRITE REPORT-LINE.                                                   
                                                                                
036300     ADD 1 TO LK-SOCIOS-LISTADOS.                                         
036400     GO TO 0610-LEER-SOCIO.                                               
                                                                                
036500 0620-FIN-SOCIOS.                                                         
036600     CLOSE MEMBER-FILE.                                                   
036700 0600-EXIT.                                                               
036800     EXIT.                                                                
                                                                                
036900*---------------------------------------------------------------          
037000* 0800 - IMPRIME LA LINEA DE SUBTOTAL DEL SOCIO QUE SE CIERRA:            
037100*        IMPOSICIONES, REINTEGROS Y SALDO FINAL DE LA LIBRETA             
037200*---------------------------------------------------------------          
037300 0800-ROMPE-SOCIO.                                                        
037400     MOVE W-ST-DEPOSITOS   TO W-IMPORTE-EDITADO-1.                        
037500     MOVE W-ST-RETIRADAS   TO W-IMPORTE-EDITADO-2.                        
037600     MOVE W-ST-SALDO-FINAL TO W-IMPORTE-EDITADO-3.                        
                                                                                
037700     MOVE SPACES TO REPORT-TEXT.                                          
037800     STRING "  SUBTOTAL SOCIO " W-SOCIO-ACTUAL                            
037900            " IMPON " W-IMPORTE-EDITADO-1                                 
038000            " REINT " W-IMPORTE-EDITADO-2                                 
038100            " SALDO FINAL " W-IMPORTE-EDITADO-3                           
038200            DELIMITED BY SIZE INTO REPORT-TEXT.                           
038300     WRITE REPORT-LINE.                                                   
038400 0800-EXIT.                                                               
038500     EXIT.                                                                
                                                                                
038600 9900-ERROR-SISTEMA.                                                      
038700     DISPLAY "MGR9 - ERROR DE SISTEMA DE FICHEROS".                       
038800     STOP RUN.                                                            
                                                                                
