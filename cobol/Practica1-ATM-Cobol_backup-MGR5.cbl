000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. MGR5.                                                        
000300 AUTHOR. M RUBIO LAFUENTE.                                                
000400 INSTALLATION. UNIZARBANK DEPARTAMENTO DE SISTEMAS.                       
000500 DATE-WRITTEN. 18/01/1992.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.             
000800*---------------------------------------------------------------          
000900* PROGRAMA ... MGR5 (REPARTO DE UNA IMPOSICION EN VARIAS FILAS)           
001000* FUNCION ... LEE SOLICITUDES DE REPARTO (SOCIO, PAGINA, FECHA,           
001100*             IMPORTE TOTAL, NUMERO DE FILAS) Y GENERA ESE                
001200*             NUMERO DE FILAS CONSECUTIVAS DE IGUAL IMPORTE EN            
001300*             LA LIBRETA, ARRASTRANDO EL SALDO DE UNA A OTRA.             
001400*---------------------------------------------------------------          
001500* HISTORIAL DE MODIFICACIONES                                             
001600*---------------------------------------------------------------          
001700* FECHA      PROGMDOR  PETICION   DESCRIPCION                     MGR5  01
001800* ---------  --------  ---------  ---------------------------     MGR5  02
001900* 18/01/1992 MRL       S-0244     VERSION INICIAL DEL PROGRAMA    MGR5  03
002000* 14/05/1992 MRL       S-0261     RECHAZA SOLICITUDES CON         MGR5  04
002100*            -------   -------    NUMERO DE FILAS A CERO          MGR5  05
002200* 02/09/1994 JIP       S-0352     EL IMPORTE POR FILA SE          MGR5  06
002300*            -------   -------    REDONDEA AL CENTIMO, NO SE      MGR5  07
002400*            -------   -------    REPARTE EL RESTO                MGR5  08
002500* 03/02/1998 RGV       S-0455     REVISION PARA EL CAMBIO DE      MGR5  09
002600*            -------   -------    SIGLO (AMPLIA FECHAS A 8 DIG)   MGR5  10
002700* 14/06/1999 RGV       S-0468     ULTIMA REVISION Y2K             MGR5  11
002800*---------------------------------------------------------------          
                                                                                
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM                                                   
003300     CLASS DIGITO-VALIDO IS "0" THRU "9"                                  
003400     SWITCH-0 IS UPSI-0.                                                  
                                                                                
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     SELECT ENTRY-TRANS-FILE ASSIGN TO SPLFILE                            
003800         ORGANIZATION IS LINE SEQUENTIAL                                  
003900         FILE STATUS IS FS-SPL.                                           
                                                                                
004000     SELECT LEDGER-FILE ASSIGN TO LDGFILE                                 
004100         ORGANIZATION IS LINE SEQUENTIAL                                  
004200         FILE STATUS IS FS-LDG.                                           
                                                                                
004300     SELECT REPORT-FILE ASSIGN TO RPTFILE                                 
004400         ORGANIZATION IS LINE SEQUENTIAL                                  
004500         FILE STATUS IS FS-RPT.                                           
                                                                                
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800 FD  ENTRY-TRANS-FILE                                                     
004900     LABEL RECORD STANDARD.                                               
005000 01  SPLIT-TRANS-REC.                                                     
005100     02  SP-MEMBER-KEY          PIC 9(06).                                
005200     02  SP-BOOK-NUMBER         PIC 9(04).                                
005300     02  SP-PAGE-NUMBER         PIC 9(04).                                
005400     02  SP-ENTRY-DATE          PIC 9(08).                                
005500     02  SP-TOTAL-AMOUNT        PIC S9(8)V99.                             
005600     02  SP-NUM-ROWS            PIC 9(04).                                
005700     02  FILLER                 PIC X(14).                                
                                                                                
005800 FD  LEDGER-FILE                                                          
005900     LABEL RECORD STANDARD.                                               
006000 01  LEDGER-REC.                                                          
006100     02  LD-MEMBER-KEY          PIC 9(06).                                
006200     02  LD-BOOK-NUMBER         PIC 9(04).                                
006300     02  LD-PAGE-NUMBER         PIC 9(04).                                
006400     02  LD-ROW-NUMBER          PIC 9(04).                                
006500     02  LD-ENTRY-DATE          PIC 9(08).                                
006600     02  LD-DEPOSIT-AMT         PIC S9(8)V99.                             
006700     02  LD-WITHDRAWAL-AMT      PIC S9(8)V99.                             
006800     02  LD-CURRENT-BALANCE     PIC S9(10)V99.                            
006900     02  LD-ENTRY-STATUS        PIC X(10).                                
007000     02  FILLER                 PIC X(08).                                
                                                                                
007100 FD  REPORT-FILE                                                          
007200     LABEL RECORD STANDARD.                                               
007300 01  REPORT-LINE.                                                         
007400     05  REPORT-TEXT            PIC X(124).                               
007500     05  FILLER                 PIC X(008).                               
                                                                                
007600 WORKING-STORAGE SECTION.                                                 
007700 01  FS-SPL                     PIC X(02).                                
007800     88  FS-SPL-OK              VALUE "00".                               
007900 01  FS-LDG                     PIC X(02).                                
008000     88  FS-LDG-OK              VALUE "00".                               
008100 01  FS-RPT                     PIC X(02).                                
008200     88  FS-RPT-OK              VALUE "00".                               
                                                                                
008300 01  W-SOLICITUD.                                                         
008400     05  W-SO-MEMBER-KEY        PIC 9(06).                                
008500     05  W-SO-BOOK-NUMBER       PIC 9(04).                                
008600     05  W-SO-PAGE-NUMBER       PIC 9(04).                                
008700     05  W-SO-ENTRY-DATE        PIC 9(08).                                
008800     05  W-SO-TOTAL-AMOUNT      PIC S9(8)V99.                             
008900     05  W-SO-NUM-ROWS          PIC 9(04) COMP.                           
009000     05  FILLER                 PIC X(04).                                
                                                                                
009100 77  W-IMPORTE-POR-FILA         PIC S9(8)V99.                             
009200 77  W-FILA-INICIAL             PIC 9(04) COMP.                           
009300 77  W-INDICE-FILA              PIC 9(04) COMP.                           
009400 77  W-SECUENCIA-LECTURA        PIC 9(08) COMP.                           
009500 77  W-SALDO-ARRASTRE           PIC S9(10)V99.                            
009600 77  W-SALDO-INICIAL-PAG        PIC S9(10)V99.                            
                                                                                
009700 01  W-MEJOR-MOVTO.                                                       
009800     05  W-MEJOR-ENCONTRADO     PIC X(01) VALUE "N".                      
009900         88  HAY-MOVTO-PREVIO   VALUE "S".                                
010000     05  W-MEJOR-FECHA          PIC 9(08) COMP.                           
010100     05  W-MEJOR-FILA           PIC 9(04) COMP.                           
010200     05  W-MEJOR-SECUENCIA      PIC 9(08) COMP.                           
010300     05  W-MEJOR-SALDO          PIC S9(10)V99.                            
010400     05  FILLER                 PIC X(04).                                
                                                                                
010500 01  W-SALDO-ARRASTRE-CENT REDEFINES W-SALDO-ARRASTRE                     
010600                                PIC S9(12).                               
010700 01  W-MEJOR-SALDO-CENT REDEFINES W-MEJOR-SALDO                           
010800                                PIC S9(12).                               
010900 01  W-IMPORTE-POR-FILA-CENT REDEFINES W-IMPORTE-POR-FILA                 
011000                                PIC S9(10).                               
                                                                                
011100 LINKAGE SECTION.                                                         
011200 01  W-TOTALES-PASO.                                                      
011300     05  LK-FILAS-GENERADAS     PIC 9(06) COMP.                           
011400     05  LK-SOLICITUDES-RECHAZADAS PIC 9(06) COMP.                        
011500     05  LK-TOTAL-DEPOSITOS     PIC S9(10)V99.                            
                                                                                
011600 PROCEDURE DIVISION USING W-TOTALES-PASO.                                 
011700*---------------------------------------------------------------          
011800 0100-INICIO.                                                             
011900     MOVE 0 TO LK-FILAS-GENERADAS.                                        
012000     MOVE 0 TO LK-SOLICITUDES-RECHAZADAS.                                 
012100     MOVE 0 TO LK-TOTAL-DEPOSITOS.                                        
                                                                                
012200     OPEN INPUT ENTRY-TRANS-FILE.                                         
012300     IF NOT FS-SPL-OK                                                     
012400         GO TO 9900-ERROR-SISTEMA.                                        
                                                                                
012500     OPEN EXTEND REPORT-FILE.                                             
012600     IF NOT FS-RPT-OK                                                     
012700         GO TO 9900-ERROR-SISTEMA.                                        
                                                                                
012800 0150-LEER-SOLICITUD.                                                     
012900     READ ENTRY-TRANS-FILE AT END GO TO 0900-FIN-SOLICITUDES.             
                                                                                
013000     MOVE SP-MEMBER-KEY   TO W-SO-MEMBER-KEY.                             
013100     MOVE SP-BOOK-NUMBER  TO W-SO-BOOK-NUMBER.                            
013200     MOVE SP-PAGE-NUMBER  TO W-SO-PAGE-NUMBER.                            
013300     MOVE SP-ENTRY-DATE   TO W-SO-ENTRY-DATE.                             
013400     MOVE SP-TOTAL-AMOUNT TO W-SO-TOTAL-AMOUNT.                           
013500     MOVE SP-NUM-ROWS     TO W-SO-NUM-ROWS.                               
                                                                                
013600     IF W-SO-NUM-ROWS = 0                                                 
013700         ADD 1 TO LK-SOLICITUDES-RECHAZADAS                               
013800         MOVE SPACES TO REPORT-LINE                                       
013900         STRING "MGR5 SOLICITUD RECHAZADA SOCIO "                         
014000             W-SO-MEMBER-KEY " NUM-ROWS = 0"                              
014100             DELIMITED BY SIZE INTO REPORT-TEXT                           
014200         WRITE REPORT-LINE                                                
014300         GO TO 0150-LEER-SOLICITUD.                                       
                                                                                
014400     COMPUTE W-IMPORTE-POR-FILA ROUNDED =                                 
014500             W-SO-TOTAL-AMOUNT / W-SO-NUM-ROWS.                           
                                                                                
014600     PERFORM 0200-BUSCA-ESTADO-PAGINA THRU 0200-EXIT.                     
                                                                                
014700     MOVE W-SALDO-INICIAL-PAG TO W-SALDO-ARRASTRE.                        
                                                                                
014800     PERFORM 0500-GENERA-FILA THRU 0500-EXIT                              
014900         VARYING W-INDICE-FILA FROM 1 BY 1                                
015000         UNTIL W-INDICE-FILA > W-SO-NUM-ROWS.                             
                                                                                
015100     GO TO 0150-LEER-SOLICITUD.                                           
                                                                                
015200*---------------------------------------------------------------          
015300* 0200 - UN UNICO RECORRIDO DE LA LIBRETA DETERMINA A LA VEZ              
015400*        LA ULTIMA FILA OCUPADA DE LA PAGINA (PARA NUMERAR LAS            
015500*        FILAS NUEVAS) Y EL SALDO DEL ULTIMO MOVIMIENTO DEL               
015600*        SOCIO EN TODA LA LIBRETA (PARA ARRASTRARLO)                      
015700*---------------------------------------------------------------          
015800 0200-BUSCA-ESTADO-PAGINA.                                                
015900     MOVE 0   TO W-FILA-INICIAL.                                          
016000     MOVE "N" TO W-MEJOR-ENCONTRADO.                                      
016100     MOVE 0   TO W-MEJOR-FECHA.                                           
016200     MOVE 0   TO W-MEJOR-FILA.                                            
016300     MOVE 0   TO W-MEJOR-SECUENCIA.                                       
016400     MOVE 0   TO W-MEJOR-SALDO.                                           
016500     MOVE 0   TO W-SECUENCIA-LECTURA.                                     
                                                                                
016600     OPEN INPUT LEDGER-FILE.                                              
016700 0210-LECTURA-LIBRETA.                                                    
016800     READ LEDGER-FILE AT END GO TO 0220-FIN-LIBRETA.                      
016900     ADD 1 TO W-SECUENCIA-LECTURA.                                        
                                                                                
017000     IF LD-MEMBER-KEY = W-SO-MEMBER-KEY                                   
017100        AND LD-PAGE-NUMBER = W-SO-PAGE-NUMBER                             
017200         IF LD-ROW-NUMBER > W-FILA-INICIAL                                
017300             MOVE LD-ROW-NUMBER TO W-FILA-INICIAL.                        
                                                                                
017400     IF LD-MEMBER-KEY = W-SO-MEMBER-KEY                                   
017500         IF LD-ENTRY-DATE > W-MEJOR-FECHA                                 
017600             PERFORM 0230-GUARDA-MEJOR THRU 0230-EXIT                     
017700         ELSE                                                             
017800             IF LD-ENTRY-DATE = W-MEJOR-FECHA                             
017900                AND LD-ROW-NUMBER NOT < W-MEJOR-FILA                      
018000                 PERFORM 0230-GUARDA-MEJOR THRU 0230-EXIT.                
                                                                                
018100     GO TO 0210-LECTURA-LIBRETA.                                          
                                                                                
018200 0220-FIN-LIBRETA.                                                        
018300     CLOSE LEDGER-FILE.                                                   
018400     ADD 1 TO W-FILA-INICIAL.                                             
                                                                                
018500     IF HAY-MOVTO-PREVIO                                                  
018600         MOVE W-MEJOR-SALDO TO W-SALDO-INICIAL-PAG                        
018700     ELSE                                                                 
018800         MOVE 0 TO W-SALDO-INICIAL-PAG.                                   
018900 0200-EXIT.                                                               
019000     EXIT.                                                                
                                                                                
019100 0230-GUARDA-MEJOR.                                                       
019200     MOVE "S"                 TO W-MEJOR-ENCONTRADO.                      
019300     MOVE LD-ENTRY-DATE       TO W-MEJOR-FECHA.                           
019400     MOVE LD-ROW-NUMBER       TO W-MEJOR-FILA.                            
019500     MOVE W-SECUENCIA-LECTURA TO W-MEJOR-SECUENCIA.                       
019600     MOVE LD-CURRENT-BALANCE  TO W-MEJOR-SALDO.                           
019700 0230-EXIT.                                                               
019800     EXIT.                                                                
                                                                                
019900*---------------------------------------------------------------          
020000* 0500 - GENERA UNA FILA DEL REPARTO Y ARRASTRA EL SALDO A LA             
020100*        SIGUIENTE (VARYING LA EJECUTA W-SO-NUM-ROWS VECES)               
020200*---------------------------------------------------------------          
020300 0500-GENERA-FILA.                                                        
020400     MOVE W-SO-MEMBER-KEY     TO LD-MEMBER-KEY.                           
020500     MOVE W-SO-BOOK-NUMBER    TO LD-BOOK-NUMBER.                          
020600     MOVE W-SO-PAGE-NUMBER    TO LD-PAGE-NUMBER.                          
020700     COMPUTE LD-ROW-NUMBER = W-FILA-INICIAL + W-INDICE-FILA - 1.          
020800     MOVE W-SO-ENTRY-DATE     TO LD-ENTRY-DATE.                           
020900     MOVE W-IMPORTE-POR-FILA  TO LD-DEPOSIT-AMT.                          
021000     MOVE 0                   TO LD-WITHDRAWAL-AMT.                       
                                                                                
021100     COMPUTE W-SALDO-ARRASTRE-CENT =                                      
021200             W-SALDO-ARRASTRE-CENT + W-IMPORTE-POR-FILA-CENT.             
021300     MOVE W-SALDO-ARRASTRE    TO LD-CURRENT-BALANCE.                      
021400     MOVE "PENDING"           TO LD-ENTRY-STATUS.                         
                                                                                
021500     OPEN EXTEND LEDGER-FILE.                                             
021600     WRITE LEDGER-REC.                                                    
021700     CLOSE LEDGER-FILE.                                                   
                                                                                
021800     ADD 1 TO LK-FILAS-GENERADAS.                                         
021900     ADD W-IMPORTE-POR-FILA TO LK-TOTAL-DEPOSITOS.                        
                                                                                
022000     MOVE SPACES TO REPORT-LINE.                                          
022100     STRING "MGR5 SOCIO " W-SO-MEMBER-KEY                                 
022200         " PAG " W-SO-PAGE-NUMBER                                         
022300         " FILA " LD-ROW-NUMBER                                           
022400         " IMPORTE " W-IMPORTE-POR-FILA                                   
022500         " SALDO " W-SALDO-ARRASTRE                                       
022600         DELIMITED BY SIZE INTO REPORT-TEXT.                              
022700     WRITE REPORT-LINE.                                                   
022800 0500-EXIT.                                                               
022900     EXIT.                                                                
                                                                                
023000*---------------------------------------------------------------          
023100 0900-FIN-SOLICITUDES.                                                    
023200     CLOSE ENTRY-TRANS-FILE.                                              
023300     CLOSE REPORT-FILE.                                                   
023400     EXIT PROGRAM.                                                        
                                                                                
023500 9900-ERROR-SISTEMA.                                                      
023600     DISPLAY "MGR5 - ERROR DE FICHERO EN EL REPARTO DE FILAS".            
023700     STOP RUN.                                                            
                                                                                
