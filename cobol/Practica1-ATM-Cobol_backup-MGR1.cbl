000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. MGR1.                                                        
000300 AUTHOR. M RUBIO LAFUENTE.                                                
000400 INSTALLATION. UNIZARBANK DEPARTAMENTO DE SISTEMAS.                       
000500 DATE-WRITTEN. 04/12/1991.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.             
000800*---------------------------------------------------------------          
000900* PROGRAMA ... MGR1  (LANZADERA DEL PROCESO BATCH DE AHORRO)              
001000* FUNCION ... ABRE EL FICHERO DE LISTADO, ENCADENA LAS LLAMADAS           
001100*             A LOS PASOS MGR2/MGR4/MGR5/MGR6/PERIOD_MGR/MGR9 EN          
001200*             EL ORDEN FIJADO POR OPERACION, Y ACUMULA LOS                
001300*             TOTALES GENERALES DEL PASE AL FINAL DEL LISTADO.            
001400*---------------------------------------------------------------          
001500* HISTORIAL DE MODIFICACIONES                                             
001600*---------------------------------------------------------------          
001700* FECHA      PROGMDOR  PETICION   DESCRIPCION                     MGR1  01
001800* ---------  --------  ---------  ---------------------------     MGR1  02
001900* 04/12/1991 MRL       S-0231     VERSION INICIAL, SUSTITUYE AL   MGR1  03
002000*            -------   -------    MENU DE CAJERO POR EL PASE      MGR1  04
002100*            -------   -------    BATCH DE LOS SEIS PASOS         MGR1  05
002200* 17/09/1992 JIP       S-0301     ANADE PASO PERIOD_MGR (CUOTAS)  MGR1  06
002300*            -------   -------    AL ENCADENAMIENTO               MGR1  07
002400* 11/01/1994 JIP       S-0340     ANADE PASO MGR5 (DEPOSITO       MGR1  08
002500*            -------   -------    FRACCIONADO) AL ENCADENAMIENTO  MGR1  09
002600* 08/08/1996 MRL       S-0412     ANADE PASO MGR6 (LOTE) Y LOS    MGR1  10
002700*            -------   -------    TOTALES GENERALES DE CIERRE     MGR1  11
002800* 03/02/1998 RGV       S-0455     REVISION PARA EL CAMBIO DE      MGR1  12
002900*            -------   -------    SIGLO (AMPLIA FECHAS A 8 DIG)   MGR1  13
003000* 14/06/1999 RGV       S-0468     ULTIMA REVISION Y2K             MGR1  14
003100* 02/11/2001 JIP       S-0501     RECOGE LOS LINKAGE DE LOS SEIS  MGR1  15
003200*            -------   -------    PASOS PARA LOS TOTALES FINALES  MGR1  16
003300*---------------------------------------------------------------          
                                                                                
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM                                                   
003800     CLASS DIGITO-VALIDO IS "0" THRU "9"                                  
003900     SWITCH-0 IS UPSI-0.                                                  
                                                                                
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT REPORT-FILE ASSIGN TO RPTFILE                                 
004300         ORGANIZATION IS LINE SEQUENTIAL                                  
004400         FILE STATUS IS FS-RPT.                                           
                                                                                
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700 FD  REPORT-FILE                                                          
004800     LABEL RECORD STANDARD.                                               
004900 01  REPORT-LINE.                                                         
005000     05  REPORT-TEXT            PIC X(124).                               
005100     05  FILLER                 PIC X(008).                               
                                                                                
005200 WORKING-STORAGE SECTION.                                                 
005300*---------------------------------------------------------------          
005400* INDICADORES DE ESTADO DE FICHERO                                        
005500*---------------------------------------------------------------          
005600 01  FS-RPT                     PIC X(02).                                
005700     88  FS-RPT-OK              VALUE "00".                               
                                                                                
005800*---------------------------------------------------------------          
005900* RECEPTORES DE LOS LINKAGE DE CADA UNO DE LOS SEIS PASOS. LA             
006000* CASA NO COMPARTE UN SOLO GRUPO PARA TODOS LOS PASOS PORQUE              
006100* CADA PROGRAMA DEVUELVE SUS PROPIOS CONTADORES (IGUAL QUE CADA           
006200* BANKn TENIA SU PROPIA FICHA DE TRABAJO EN EL MENU DE CAJERO)            
006300*---------------------------------------------------------------          
006400 01  W-TOTALES-MGR2.                                                      
006500     05  LK2-ALTAS-ACEPTADAS    PIC 9(06) COMP.                           
006600     05  LK2-ALTAS-RECHAZADAS   PIC 9(06) COMP.                           
                                                                                
006700 01  W-TOTALES-MGR4.                                                      
006800     05  LK4-MOVTOS-ACEPTADOS   PIC 9(06) COMP.                           
006900     05  LK4-TOTAL-DEPOSITOS    PIC S9(10)V99.                            
007000     05  LK4-TOTAL-RETIRADAS    PIC S9(10)V99.                            
                                                                                
007100 01  W-TOTALES-MGR5.                                                      
007200     05  LK5-FILAS-GENERADAS    PIC 9(06) COMP.                           
007300     05  LK5-SOLICITUDES-RECHAZADAS PIC 9(06) COMP.                       
007400     05  LK5-TOTAL-DEPOSITOS    PIC S9(10)V99.                            
                                                                                
007500 01  W-TOTALES-MGR6.                                                      
007600     05  LK6-LINEAS-CONTABILIZADAS PIC 9(06) COMP.                        
007700     05  LK6-TOTAL-DEPOSITOS    PIC S9(10)V99.                            
007800     05  LK6-TOTAL-RETIRADAS    PIC S9(10)V99.                            
                                                                                
007900 01  W-TOTALES-PRM.                                                       
008000     05  LKP-CUOTAS-ACEPTADAS   PIC 9(06) COMP.                           
008100     05  LKP-CUOTAS-RECHAZADAS  PIC 9(06) COMP.                           
008200     05  LKP-TOTAL-CUOTAS       PIC S9(10)V99.                            
                                                                                
008300 01  W-TOTALES-MGR9.                                                      
008400     05  LK9-SOCIOS-LISTADOS    PIC 9(06) COMP.                           
008500     05  LK9-TOTAL-DEPOSITOS    PIC S9(10)V99.                            
008600     05  LK9-TOTAL-RETIRADAS    PIC S9(10)V99.                            
                                                                                
008700*---------------------------------------------------------------          
008800* TOTALES GENERALES DEL PASE (SUMA DE LOS SEIS LINKAGE)                   
008900*---------------------------------------------------------------          
009000 01  W-GRAN-TOTAL.                                                        
009100     05  W-GT-DEPOSITOS         PIC S9(10)V99.                            
009200     05  W-GT-RETIRADAS         PIC S9(10)V99.                            
009300     05  W-GT-CUOTAS            PIC S9(10)V99.                            
009400     05  W-GT-SOCIOS-ALTA       PIC 9(06) COMP.                           
009500     05  W-GT-RECHAZADOS        PIC 9(06) COMP.                           
009600     05  FILLER                 PIC X(04).                                
                                                                                
009700*---------------------------------------------------------------          
009800* CENTIMOS - VISTA REDEFINIDA PARA LA SUMA EXACTA DE LOS TRES             
009900* TOTALES DE IMPORTE (SE OPERA EN CENTIMOS, COMO SIEMPRE EN LOS           
010000* PROGRAMAS DE CAJERO, PARA EVITAR ARRASTRES DE LA SUMA BINARIA)          
010100*---------------------------------------------------------------          
010200 01  W-GT-DEPOSITOS-CENT REDEFINES W-GT-DEPOSITOS                         
010300                                PIC S9(12).                               
010400 01  W-GT-RETIRADAS-CENT REDEFINES W-GT-RETIRADAS                         
010500                                PIC S9(12).                               
010600 01  W-GT-CUOTAS-CENT REDEFINES W-GT-CUOTAS                               
010700                                PIC S9(12).                               
                                                                                
010800*---------------------------------------------------------------          
010900* IMPORTES EDITADOS PARA EL LISTADO DE TOTALES FINALES                    
011000*---------------------------------------------------------------          
011100 01  W-IMPORTES-EDITADOS.                                                 
011200     05  W-IE-DEPOSITOS         PIC Z,ZZZ,ZZZ,ZZ9.99-.                    
011300     05  W-IE-RETIRADAS         PIC Z,ZZZ,ZZZ,ZZ9.99-.                    
011400     05  W-IE-CUOTAS            PIC Z,ZZZ,ZZZ,ZZ9.99-.                    
011500     05  FILLER                 PIC X(04).                                
                                                                                
011600 PROCEDURE DIVISION.                                                      
011700*---------------------------------------------------------------          
011800 0100-INICIO.                                                             
011900     MOVE 0 TO W-GT-DEPOSITOS.                                            
012000     MOVE 0 TO W-GT-RETIRADAS.                                            
012100     MOVE 0 TO W-GT-CUOTAS.                                               
012200     MOVE 0 TO W-GT-SOCIOS-ALTA.                                          
012300     MOVE 0 TO W-GT-RECHAZADOS.                                           
                                                                                
012400     OPEN OUTPUT REPORT-FILE.                                             
012500     IF NOT FS-RPT-OK                                                     
012600         GO TO 9900-ERROR-SISTEMA.                                        
                                                                                
012700     MOVE SPACES TO REPORT-LINE.                                          
012800     STRING "UNIZARBANK - LISTADO DEL PASE DE AHORRO ROTATIVO"            
012900         DELIMITED BY SIZE INTO REPORT-TEXT.                              
013000     WRITE REPORT-LINE.                                                   
013100     MOVE SPACES TO REPORT-LINE.                                          
013200     WRITE REPORT-LINE.                                                   
                                                                                
013300     CLOSE REPORT-FILE.                                                   
                                                                                
013400     PERFORM 0200-PASO-ALTAS THRU 0200-EXIT.                              
013500     PERFORM 0300-PASO-MOVTOS THRU 0300-EXIT.                             
013600     PERFORM 0400-PASO-DEPOSITO-FRACC THRU 0400-EXIT.                     
013700     PERFORM 0500-PASO-LOTE THRU 0500-EXIT.                               
013800     PERFORM 0600-PASO-CUOTAS THRU 0600-EXIT.                             
013900     PERFORM 0700-PASO-LISTADO THRU 0700-EXIT.                            
014000     PERFORM 0800-ACUMULA-TOTALES THRU 0800-EXIT.                         
014100     PERFORM 0900-IMPRIME-TOTALES THRU 0900-EXIT.                         
                                                                                
014200     STOP RUN.                                                            
                                                                                
014300*---------------------------------------------------------------          
014400* 0200 - PASO 1: ALTA DE SOCIOS (MEMBER-REGISTER)                         
014500*---------------------------------------------------------------          
014600 0200-PASO-ALTAS.                                                         
014700     MOVE 0 TO LK2-ALTAS-ACEPTADAS.                                       
014800     MOVE 0 TO LK2-ALTAS-RECHAZADAS.                                      
014900     CALL "MGR2" USING W-TOTALES-MGR2.                                    
015000 0200-EXIT.                                                               
015100     EXIT.                                                                
                                                                                
015200*---------------------------------------------------------------          
015300* 0300 - PASO 2: CONTABILIZACION DE MOVIMIENTOS (LEDGER-POST)             
015400*---------------------------------------------------------------          
015500 0300-PASO-MOVTOS.                                                        
015600     MOVE 0 TO LK4-MOVTOS-ACEPTADOS.                                      
015700     MOVE 0 TO LK4-TOTAL-DEPOSITOS.                                       
015800     MOVE 0 TO LK4-TOTAL-RETIRADAS.                                       
015900     CALL "MGR4" USING W-TOTALES-MGR4.                                    
016000 0300-EXIT.                                                               
016100     EXIT.                                                                
                                                                                
016200*---------------------------------------------------------------          
016300* 0400 - PASO 3: DEPOSITO FRACCIONADO (DEPOSIT-SPLIT)                     
016400*---------------------------------------------------------------          
016500 0400-PASO-DEPOSITO-FRACC.                                                
016600     MOVE 0 TO LK5-FILAS-GENERADAS.                                       
016700     MOVE 0 TO LK5-SOLICITUDES-RECHAZADAS.                                
016800     MOVE 0 TO LK5-TOTAL-DEPOSITOS.                                       
016900     CALL "MGR5" USING W-TOTALES-MGR5.                                    
017000 0400-EXIT.                                                               
017100     EXIT.                                                                
                                                                                
017200*---------------------------------------------------------------          
017300* 0500 - PASO 4: CONTABILIZACION POR LOTE (BATCH-ENTRY-POST)              
017400*---------------------------------------------------------------          
017500 0500-PASO-LOTE.                                                          
017600     MOVE 0 TO LK6-LINEAS-CONTABILIZADAS.                                 
017700     MOVE 0 TO LK6-TOTAL-DEPOSITOS.                                       
017800     MOVE 0 TO LK6-TOTAL-RETIRADAS.                                       
017900     CALL "MGR6" USING W-TOTALES-MGR6.                                    
018000 0500-EXIT.                                                               
018100     EXIT.                                                                
                                                                                
018200*---------------------------------------------------------------          
018300* 0600 - PASO 5: CUOTAS DEL PERIODO (CONTRIB-POST)                        
018400*---------------------------------------------------------------          
018500 0600-PASO-CUOTAS.                                                        
018600     MOVE 0 TO LKP-CUOTAS-ACEPTADAS.                                      
018700     MOVE 0 TO LKP-CUOTAS-RECHAZADAS.                                     
018800     MOVE 0 TO LKP-TOTAL-CUOTAS.                                          
018900     CALL "PERIOD_MGR" USING W-TOTALES-PRM.                               
019000 0600-EXIT.                                                               
019100     EXIT.                                                                
                                                                                
019200*---------------------------------------------------------------          
019300* 0700 - PASO 6: LISTADO DE MOVIMIENTOS Y SALDOS NETOS                    
019400*---------------------------------------------------------------          
019500 0700-PASO-LISTADO.                                                       
019600     MOVE 0 TO LK9-SOCIOS-LISTADOS.                                       
019700     MOVE 0 TO LK9-TOTAL-DEPOSITOS.                                       
019800     MOVE 0 TO LK9-TOTAL-RETIRADAS.                                       
019900     CALL "MGR9" USING W-TOTALES-MGR9.                                    
020000 0700-EXIT.                                                               
020100     EXIT.                                                                
                                                                                
020200*---------------------------------------------------------------          
020300* 0800 - SUMA LOS LINKAGE DE LOS SEIS PASOS EN LOS TOTALES                
020400*        GENERALES DEL PASE (MGR9 NO SE SUMA EN DEPOSITOS NI              
020500*        RETIRADAS: ES UN LISTADO DE LO YA CONTABILIZADO POR              
020600*        MGR4/MGR5/MGR6, SUMARLO DUPLICARIA EL TOTAL)                     
020700*---------------------------------------------------------------          
020800 0800-ACUMULA-TOTALES.                                                    
020900     COMPUTE W-GT-DEPOSITOS-CENT = W-GT-DEPOSITOS-CENT                    
021000             + (LK4-TOTAL-DEPOSITOS * 100)                                
021100             + (LK5-TOTAL-DEPOSITOS * 100)                                
021200             + (LK6-TOTAL-DEPOSITOS * 100).                               
                                                                                
021300     COMPUTE W-GT-RETIRADAS-CENT = W-GT-RETIRADAS-CENT                    
021400             + (LK4-TOTAL-RETIRADAS * 100)                                
021500             + (LK6-TOTAL-RETIRADAS * 100).                               
                                                                                
021600     COMPUTE W-GT-CUOTAS-CENT = W-GT-CUOTAS-CENT                          
021700             + (LKP-TOTAL-CUOTAS * 100).                                  
                                                                                
021800     ADD LK2-ALTAS-ACEPTADAS TO W-GT-SOCIOS-ALTA.                         
                                                                                
021900     ADD LK2-ALTAS-RECHAZADAS TO W-GT-RECHAZADOS.                         
022000     ADD LK5-SOLICITUDES-RECHAZADAS TO W-GT-RECHAZADOS.                   
022100     ADD LKP-CUOTAS-RECHAZADAS TO W-GT-RECHAZADOS.                        
022200 0800-EXIT.                                                               
022300     EXIT.                                                                
                                                                                
022400*---------------------------------------------------------------          
022500* 0900 - ANADE AL LISTADO LA SECCION DE TOTALES GENERALES,                
022600*        ULTIMA LINEA DEL PASE BATCH COMPLETO                             
022700*---------------------------------------------------------------          
022800 0900-IMPRIME-TOTALES.                                                    
022900     OPEN EXTEND REPORT-FILE.                                             
023000     IF NOT FS-RPT-OK                                                     
023100         GO TO 9900-ERROR-SISTEMA.                                        
                                                                                
023200     MOVE W-GT-DEPOSITOS TO W-IE-DEPOSITOS.                               
023300     MOVE W-GT-RETIRADAS TO W-IE-RETIRADAS.                               
023400     MOVE W-GT-CUOTAS    TO W-IE-CUOTAS.                                  
                                                                                
023500     MOVE SPACES TO REPORT-LINE.                                          
023600     STRING "MGR1 - TOTALES GENERALES DEL PASE"                           
023700         DELIMITED BY SIZE INTO REPORT-TEXT.                              
023800     WRITE REPORT-LINE.                                                   
                                                                                
023900     MOVE SPACES TO REPORT-LINE.                                          
024000     STRING "MGR1 - TOTAL DEPOSITOS.....: " W-IE-DEPOSITOS                
024100         DELIMITED BY SIZE INTO REPORT-TEXT.                              
024200     WRITE REPORT-LINE.                                                   
                                                                                
024300     MOVE SPACES TO REPORT-LINE.                                          
024400     STRING "MGR1 - TOTAL RETIRADAS.....: " W-IE-RETIRADAS                
024500         DELIMITED BY SIZE INTO REPORT-TEXT.                              
024600     WRITE REPORT-LINE.                                                   
                                                                                
024700     MOVE SPACES TO REPORT-LINE.                                          
024800     STRING "MGR1 - TOTAL CUOTAS........: " W-IE-CUOTAS                   
024900         DELIMITED BY SIZE INTO REPORT-TEXT.                              
025000     WRITE REPORT-LINE.                                                   
                                                                                
025100     MOVE SPACES TO REPORT-LINE.                                          
025200     STRING "MGR1 - SOCIOS DADOS DE ALTA: " W-GT-SOCIOS-ALTA              
025300         DELIMITED BY SIZE INTO REPORT-TEXT.                              
025400     WRITE REPORT-LINE.                                                   
                                                                                
025500     MOVE SPACES TO REPORT-LINE.                                          
025600     STRING "MGR1 - REGISTROS RECHAZADOS: " W-GT-RECHAZADOS               
025700         DELIMITED BY SIZE INTO REPORT-TEXT.                              
025800     WRITE REPORT-LINE.                                                   
                                                                                
025900     CLOSE REPORT-FILE.                                                   
026000 0900-EXIT.                                                               
026100     EXIT.                                                                
                                                                                
026200*---------------------------------------------------------------          
026300 9900-ERROR-SISTEMA.                                                      
026400     DISPLAY "MGR1 - ERROR DE FICHERO EN EL LANZAMIENTO DEL PASE".        
026500     STOP RUN.                                                            
                                                                                
                                                                                
