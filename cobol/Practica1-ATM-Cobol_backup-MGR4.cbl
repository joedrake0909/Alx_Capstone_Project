000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. MGR4.                                                        
000300 AUTHOR. M RUBIO LAFUENTE.                                                
000400 INSTALLATION. UNIZARBANK DEPARTAMENTO DE SISTEMAS.                       
000500 DATE-WRITTEN. 11/12/1991.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.             
000800*---------------------------------------------------------------          
000900* PROGRAMA ... MGR4 (ABONO DE MOVIMIENTOS EN LA LIBRETA DE CADA           
001000*              SOCIO: IMPOSICIONES Y REINTEGROS)                          
001100* FUNCION ... LEE LAS TRANSACCIONES SUELTAS DE ENTRY-TRANS-FILE,          
001200*             BUSCA EL ULTIMO MOVIMIENTO DEL SOCIO (EL DE FECHA           
001300*             MAS RECIENTE, A IGUALDAD DE FECHA LA FILA MAYOR, A          
001400*             IGUALDAD DE AMBAS LA ULTIMA GRABADA), ARRASTRA EL           
001500*             SALDO Y GRABA EL NUEVO MOVIMIENTO.                          
001600*---------------------------------------------------------------          
001700* HISTORIAL DE MODIFICACIONES                                             
001800*---------------------------------------------------------------          
001900* FECHA      PROGMDOR  PETICION   DESCRIPCION                     MGR4  01
002000* ---------  --------  ---------  ---------------------------     MGR4  02
002100* 11/12/1991 MRL       S-0231     VERSION INICIAL DEL PROGRAMA    MGR4  03
002200* 02/02/1992 MRL       S-0238     EL SALDO PUEDE QUEDAR EN        MGR4  04
002300*            -------   -------    NUMEROS ROJOS, NO SE CORTA      MGR4  05
002400*            -------   -------    EL REINTEGRO                    MGR4  06
002500* 30/06/1993 JIP       S-0319     SE ACUMULAN TOTALES POR         MGR4  07
002600*            -------   -------    SOCIO PARA EL INFORME MGR9      MGR4  08
002700* 19/11/1995 MRL       S-0398     CORRIGE DESEMPATE POR FILA      MGR4  09
002800*            -------   -------    CUANDO DOS MOVS COMPARTEN       MGR4  10
002900*            -------   -------    LA MISMA FECHA                  MGR4  11
003000* 03/02/1998 RGV       S-0455     REVISION PARA EL CAMBIO DE      MGR4  12
003100*            -------   -------    SIGLO (AMPLIA FECHAS A 8 DIG)   MGR4  13
003200* 14/06/1999 RGV       S-0468     ULTIMA REVISION Y2K             MGR4  14
003300*---------------------------------------------------------------          
                                                                                
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM                                                   
003800     CLASS DIGITO-VALIDO IS "0" THRU "9"                                  
003900     SWITCH-0 IS UPSI-0.                                                  
                                                                                
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT ENTRY-TRANS-FILE ASSIGN TO ENTFILE                            
004300         ORGANIZATION IS LINE SEQUENTIAL                                  
004400         FILE STATUS IS FS-ENT.                                           
                                                                                
004500     SELECT LEDGER-FILE ASSIGN TO LDGFILE                                 
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS IS FS-LDG.                                           
                                                                                
004800     SELECT REPORT-FILE ASSIGN TO RPTFILE                                 
004900         ORGANIZATION IS LINE SEQUENTIAL                                  
005000         FILE STATUS IS FS-RPT.                                           
                                                                                
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300 FD  ENTRY-TRANS-FILE                                                     
005400     LABEL RECORD STANDARD.                                               
005500 01  ENTRY-TRANS-REC.                                                     
005600     02  ET-MEMBER-KEY          PIC 9(06).                                
005700     02  ET-BOOK-NUMBER         PIC 9(04).                                
005800     02  ET-PAGE-NUMBER         PIC 9(04).                                
005900     02  ET-ROW-NUMBER          PIC 9(04).                                
006000     02  ET-ENTRY-DATE          PIC 9(08).                                
006100     02  ET-DEPOSIT-AMT         PIC S9(8)V99.                             
006200     02  ET-WITHDRAWAL-AMT      PIC S9(8)V99.                             
006300     02  FILLER                 PIC X(10).                                
                                                                                
006400 FD  LEDGER-FILE                                                          
006500     LABEL RECORD STANDARD.                                               
006600 01  LEDGER-REC.                                                          
006700     02  LD-MEMBER-KEY          PIC 9(06).                                
006800     02  LD-BOOK-NUMBER         PIC 9(04).                                
006900     02  LD-PAGE-NUMBER         PIC 9(04).                                
007000     02  LD-ROW-NUMBER          PIC 9(04).                                
007100     02  LD-ENTRY-DATE          PIC 9(08).                                
007200     02  LD-DEPOSIT-AMT         PIC S9(8)V99.                             
007300     02  LD-WITHDRAWAL-AMT      PIC S9(8)V99.                             
007400     02  LD-CURRENT-BALANCE     PIC S9(10)V99.                            
007500     02  LD-ENTRY-STATUS        PIC X(10).                                
007600     02  FILLER                 PIC X(08).                                
                                                                                
007700 FD  REPORT-FILE                                                          
007800     LABEL RECORD STANDARD.                                               
007900 01  REPORT-LINE.                                                         
008000     05  REPORT-TEXT            PIC X(124).                               
008100     05  FILLER                 PIC X(008).                               
                                                                                
008200 WORKING-STORAGE SECTION.                                                 
008300 01  FS-ENT                     PIC X(02).                                
008400     88  FS-ENT-OK              VALUE "00".                               
008500 01  FS-LDG                     PIC X(02).                                
008600     88  FS-LDG-OK              VALUE "00".                               
008700 01  FS-RPT                     PIC X(02).                                
008800     88  FS-RPT-OK              VALUE "00".                               
                                                                                
008900*---------------------------------------------------------------          
009000* PARTIDA PENDIENTE DE CONTABILIZAR                                       
009100*---------------------------------------------------------------          
009200 01  W-MOVTO-PENDIENTE.                                                   
009300     05  W-MP-MEMBER-KEY        PIC 9(06).                                
009400     05  W-MP-BOOK-NUMBER       PIC 9(04).                                
009500     05  W-MP-PAGE-NUMBER       PIC 9(04).                                
009600     05  W-MP-ROW-NUMBER        PIC 9(04).                                
009700     05  W-MP-ENTRY-DATE        PIC 9(08).                                
009800     05  W-MP-DEPOSIT-AMT       PIC S9(8)V99.                             
009900     05  W-MP-WITHDRAWAL-AMT    PIC S9(8)V99.                             
                                                                                
010000*---------------------------------------------------------------          
010100* MEJOR CANDIDATO ENCONTRADO AL RECORRER EL FICHERO DE LIBRETA            
010200*---------------------------------------------------------------          
010300 01  W-MEJOR-MOVTO.                                                       
010400     05  W-MEJOR-ENCONTRADO     PIC X(01) VALUE "N".                      
010500         88  HAY-MOVTO-PREVIO   VALUE "S".                                
010600     05  W-MEJOR-FECHA          PIC 9(08) COMP.                           
010700     05  W-MEJOR-FILA           PIC 9(04) COMP.                           
010800     05  W-MEJOR-SECUENCIA      PIC 9(08) COMP.                           
010900     05  W-MEJOR-SALDO          PIC S9(10)V99.                            
011000     05  FILLER                 PIC X(04).                                
                                                                                
011100 77  W-SECUENCIA-LECTURA        PIC 9(08) COMP.                           
011200 77  W-SALDO-INICIAL            PIC S9(10)V99.                            
011300 77  W-SALDO-NUEVO              PIC S9(10)V99.                            
                                                                                
011400*---------------------------------------------------------------          
011500* CENTIMOS - VISTA REDEFINIDA DEL SALDO PARA LA ARITMETICA                
011600* EXACTA (EL SALDO GUARDADO TIENE SIEMPRE DOS DECIMALES, SE               
011700* OPERA EN CENTIMOS PARA EVITAR ARRASTRES, COMO SE HIZO SIEMPRE           
011800* EN LOS PROGRAMAS DE CAJERO)                                             
011900*---------------------------------------------------------------          
012000 01  W-SALDO-NUEVO-CENT REDEFINES W-SALDO-NUEVO                           
012100                                PIC S9(12).                               
012200 01  W-SALDO-INICIAL-CENT REDEFINES W-SALDO-INICIAL                       
012300                                PIC S9(12).                               
012400 01  W-MEJOR-SALDO-CENT REDEFINES W-MEJOR-SALDO                           
012500                                PIC S9(12).                               
                                                                                
012600 01  W-TOTALES-SOCIO.                                                     
012700     05  W-TS-MEMBER-KEY        PIC 9(06).                                
012800     05  W-TS-DEPOSITOS         PIC S9(10)V99.                            
012900     05  W-TS-RETIRADAS         PIC S9(10)V99.                            
013000     05  FILLER                 PIC X(06).                                
                                                                                
013100 LINKAGE SECTION.                                                         
013200 01  W-TOTALES-PASO.                                                      
013300     05  LK-MOVTOS-ACEPTADOS    PIC 9(06) COMP.                           
013400     05  LK-TOTAL-DEPOSITOS     PIC S9(10)V99.                            
013500     05  LK-TOTAL-RETIRADAS     PIC S9(10)V99.                            
                                                                                
013600 PROCEDURE DIVISION USING W-TOTALES-PASO.                                 
013700*---------------------------------------------------------------          
013800 0100-INICIO.                                                             
013900     MOVE 0 TO LK-MOVTOS-ACEPTADOS.                                       
014000     MOVE 0 TO LK-TOTAL-DEPOSITOS.                                        
014100     MOVE 0 TO LK-TOTAL-RETIRADAS.                                        
014200     MOVE 0 TO W-TS-DEPOSITOS.                                            
014300     MOVE 0 TO W-TS-RETIRADAS.                                            
014400     MOVE 0 TO W-TS-MEMBER-KEY.                                           
                                                                                
014500*    FORZAMOS LA CREACION DEL FICHERO DE LIBRETA SI NO EXISTE             
014600     OPEN OUTPUT LEDGER-FILE.                                             
014700     CLOSE LEDGER-FILE.                                                   
                                                                                
014800     OPEN INPUT ENTRY-TRANS-FILE.                                         
014900     IF NOT FS-ENT-OK                                                     
015000         GO TO 9900-ERROR-SISTEMA.                                        
                                                                                
015100     OPEN EXTEND REPORT-FILE.                                             
015200     IF NOT FS-RPT-OK                                                     
015300         GO TO 9900-ERROR-SISTEMA.                                        
                                                                                
015400 0150-LEER-MOVIMIENTO.                                                    
015500     READ ENTRY-TRANS-FILE AT END GO TO 0900-FIN-MOVIMIENTOS.             
                                                                                
015600     IF ET-MEMBER-KEY NOT = W-TS-MEMBER-KEY                               
015700         PERFORM 0800-ROMPE-SOCIO THRU 0800-EXIT                          
015800         MOVE ET-MEMBER-KEY TO W-TS-MEMBER-KEY.                           
                                                                                
015900     MOVE ET-MEMBER-KEY     TO W-MP-MEMBER-KEY.                           
016000     MOVE ET-BOOK-NUMBER    TO W-MP-BOOK-NUMBER.                          
016100     MOVE ET-PAGE-NUMBER    TO W-MP-PAGE-NUMBER.                          
016200     MOVE ET-ROW-NUMBER     TO W-MP-ROW-NUMBER.                           
016300     MOVE ET-ENTRY-DATE     TO W-MP-ENTRY-DATE.                           
016400     MOVE ET-DEPOSIT-AMT    TO W-MP-DEPOSIT-AMT.                          
016500     MOVE ET-WITHDRAWAL-AMT TO W-MP-WITHDRAWAL-AMT.                       
                                                                                
016600     PERFORM 0200-BUSCA-ULTIMO-MOVTO THRU 0200-EXIT.                      
016700     PERFORM 0300-CALCULO-NUEVO-SALDO THRU 0300-EXIT.                     
016800     PERFORM 0400-ESCRITURA-MOVIMIENTO THRU 0400-EXIT.                    
                                                                                
016900     ADD 1 TO LK-MOVTOS-ACEPTADOS.                                        
017000     GO TO 0150-LEER-MOVIMIENTO.                                          
                                                                                
017100*---------------------------------------------------------------          
017200* 0200 - RECORRE LA LIBRETA YA GRABADA BUSCANDO EL MOVIMIENTO             
017300*        MAS RECIENTE DEL SOCIO: FECHA MAYOR; A IGUALDAD DE               
017400*        FECHA, FILA MAYOR; A IGUALDAD DE AMBAS, EL ULTIMO                
017500*        GRABADO (MISMA IDEA QUE BANK2 BUSCANDO EL ULTIMO                 
017600*        MOVIMIENTO DE UNA TARJETA, RECORRIENDO EL FICHERO                
017700*        ENTERO PORQUE NO HAY CLAVE)                                      
017800*---------------------------------------------------------------          
017900 0200-BUSCA-ULTIMO-MOVTO.                                                 
018000     MOVE "N" TO W-MEJOR-ENCONTRADO.                                      
018100     MOVE 0   TO W-MEJOR-FECHA.                                           
018200     MOVE 0   TO W-MEJOR-FILA.                                            
018300     MOVE 0   TO W-MEJOR-SECUENCIA.                                       
018400     MOVE 0   TO W-MEJOR-SALDO.                                           
018500     MOVE 0   TO W-SECUENCIA-LECTURA.                                     
                                                                                
018600     OPEN INPUT LEDGER-FILE.                                              
018700 0210-LECTURA-LIBRETA.                                                    
018800     READ LEDGER-FILE AT END GO TO 0220-FIN-LIBRETA.                      
018900     ADD 1 TO W-SECUENCIA-LECTURA.                                        
019000     IF LD-MEMBER-KEY = W-MP-MEMBER-KEY                                   
019100         IF LD-ENTRY-DATE > W-MEJOR-FECHA                                 
019200             PERFORM 0230-GUARDA-MEJOR THRU 0230-EXIT                     
019300         ELSE                                                             
019400             IF LD-ENTRY-DATE = W-MEJOR-FECHA                             
019500                AND LD-ROW-NUMBER NOT < W-MEJOR-FILA                      
019600                 PERFORM 0230-GUARDA-MEJOR THRU 0230-EXIT.                
019700     GO TO 0210-LECTURA-LIBRETA.                                          
                                                                                
019800 0220-FIN-LIBRETA.                                                        
019900     CLOSE LEDGER-FILE.                                                   
                                                                                
020000     IF HAY-MOVTO-PREVIO                                                  
020100         MOVE W-MEJOR-SALDO TO W-SALDO-INICIAL                            
020200     ELSE                                                                 
020300         MOVE 0 TO W-SALDO-INICIAL.                                       
020400 0200-EXIT.                                                               
020500     EXIT.                                                                
                                                                                
020600 0230-GUARDA-MEJOR.                                                       
020700     MOVE "S"               TO W-MEJOR-ENCONTRADO.                        
020800     MOVE LD-ENTRY-DATE     TO W-MEJOR-FECHA.                             
020900     MOVE LD-ROW-NUMBER     TO W-MEJOR-FILA.                              
021000     MOVE W-SECUENCIA-LECTURA TO W-MEJOR-SECUENCIA.                       
021100     MOVE LD-CURRENT-BALANCE TO W-MEJOR-SALDO.                            
021200 0230-EXIT.                                                               
021300     EXIT.                                                                
                                                                                
021400*---------------------------------------------------------------          
021500* 0300 - SALDO NUEVO = SALDO INICIAL + IMPOSICION - REINTEGRO             
021600*        SE OPERA EN CENTIMOS PARA QUE EL RESULTADO SEA EXACTO            
021700*---------------------------------------------------------------          
021800 0300-CALCULO-NUEVO-SALDO.                                                
021900     COMPUTE W-SALDO-NUEVO-CENT =                                         
022000             W-SALDO-INICIAL-CENT                                         
022100           + (W-MP-DEPOSIT-AMT * 100)                                     
022200           - (W-MP-WITHDRAWAL-AMT * 100).                                 
022300 0300-EXIT.                                                               
022400     EXIT.                                                                
                                                                                
022500*---------------------------------------------------------------          
022600* 0400 - GRABA EL MOVIMIENTO Y ACTUALIZA LOS TOTALES                      
022700*---------------------------------------------------------------          
022800 0400-ESCRITURA-MOVIMIENTO.                                               
022900     MOVE W-MP-MEMBER-KEY     TO LD-MEMBER-KEY.                           
023000     MOVE W-MP-BOOK-NUMBER    TO LD-BOOK-NUMBER.                          
023100     MOVE W-MP-PAGE-NUMBER    TO LD-PAGE-NUMBER.                          
023200     MOVE W-MP-ROW-NUMBER     TO LD-ROW-NUMBER.                           
023300     MOVE W-MP-ENTRY-DATE     TO LD-ENTRY-DATE.                           
023400     MOVE W-MP-DEPOSIT-AMT    TO LD-DEPOSIT-AMT.                          
023500     MOVE W-MP-WITHDRAWAL-AMT TO LD-WITHDRAWAL-AMT.                       
023600     MOVE W-SALDO-NUEVO       TO LD-CURRENT-BALANCE.                      
023700     MOVE "PENDING"           TO LD-ENTRY-STATUS.                         
                                                                                
023800     OPEN EXTEND LEDGER-FILE.                                             
023900     WRITE LEDGER-REC.                                                    
024000     CLOSE LEDGER-FILE.                                                   
                                                                                
024100     ADD W-MP-DEPOSIT-AMT    TO LK-TOTAL-DEPOSITOS.                       
024200     ADD W-MP-WITHDRAWAL-AMT TO LK-TOTAL-RETIRADAS.                       
024300     ADD W-MP-DEPOSIT-AMT    TO W-TS-DEPOSITOS.                           
024400     ADD W-MP-WITHDRAWAL-AMT TO W-TS-RETIRADAS.                           
                                                                                
024500     MOVE SPACES TO REPORT-LINE.                                          
024600     STRING "MGR4 SOCIO " W-MP-MEMBER-KEY                                 
024700         " LIB " W-MP-BOOK-NUMBER                                         
024800         " PAG " W-MP-PAGE-NUMBER                                         
024900         " FILA " W-MP-ROW-NUMBER                                         
025000         " SALDO " W-SALDO-NUEVO                                          
025100         DELIMITED BY SIZE INTO REPORT-TEXT.                              
025200     WRITE REPORT-LINE.                                                   
025300 0400-EXIT.                                                               
025400     EXIT.                                                                
                                                                                
025500*---------------------------------------------------------------          
025600* 0800 - RUPTURA DE CONTROL POR SOCIO: SUBTOTAL DE DEPOSITOS Y            
025700*        RETIRADAS DEL SOCIO QUE TERMINA                                  
025800*---------------------------------------------------------------          
025900 0800-ROMPE-SOCIO.                                                        
026000     IF W-TS-MEMBER-KEY = 0                                               
026100         GO TO 0800-EXIT.                                                 
                                                                                
026200     MOVE SPACES TO REPORT-LINE.                                          
026300     STRING "  SUBTOTAL SOCIO " W-TS-MEMBER-KEY                           
026400         " DEPOSITOS " W-TS-DEPOSITOS                                     
026500         " RETIRADAS " W-TS-RETIRADAS                                     
026600         DELIMITED BY SIZE INTO REPORT-TEXT.                              
026700     WRITE REPORT-LINE.                                                   
                                                                                
026800     MOVE 0 TO W-TS-DEPOSITOS.                                            
026900     MOVE 0 TO W-TS-RETIRADAS.                                            
027000 0800-EXIT.                                                               
027100     EXIT.                                                                
                                                                                
027200*---------------------------------------------------------------          
027300 0900-FIN-MOVIMIENTOS.                                                    
027400     PERFORM 0800-ROMPE-SOCIO THRU 0800-EXIT.                             
027500     CLOSE ENTRY-TRANS-FILE.                                              
027600     CLOSE REPORT-FILE.                                                   
027700     EXIT PROGRAM.                                                        
                                                                                
027800 9900-ERROR-SISTEMA.                                                      
027900     DISPLAY "MGR4 - ERROR DE FICHERO EN EL ABONO DE MOVIMIENTOS".        
028000     STOP RUN.                                                            
                                                                                
