000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PERIOD_MGR.                                                  
000300 AUTHOR. J I PASCUAL.                                                     
000400 INSTALLATION. UNIZARBANK DEPARTAMENTO DE SISTEMAS.                       
000500 DATE-WRITTEN. 14/05/1992.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.             
000800*---------------------------------------------------------------          
000900* PROGRAMA ... PERIOD-MGR (COBRO DE LA CUOTA PERIODICA DEL                
001000*             GRUPO DE AHORRO ROTATIVO)                                   
001100* FUNCION ... LEE LAS CUOTAS PRESENTADAS AL COBRO, RECHAZA LAS            
001200*             REPETIDAS (UN SOCIO NO PUEDE PAGAR DOS VECES EL             
001300*             MISMO CICLO), ACUMULA EL BOTE DEL CICLO Y EL                
001400*             TOTAL COBRADO AL SOCIO, Y REGRABA LA LIBRETA DE             
001500*             SOCIOS CON LOS NUEVOS TOTALES.                              
001600*---------------------------------------------------------------          
001700* HISTORIAL DE MODIFICACIONES                                             
001800*---------------------------------------------------------------          
001900* FECHA      PROGMDOR  PETICION   DESCRIPCION                     PRM  01 
002000* ---------  --------  ---------  ---------------------------     PRM  02 
002100* 14/05/1992 JIP       S-0261     VERSION INICIAL, TOMADA DEL     PRM  03 
002200*            -------   -------    PROGRAMA DE TRANSFERENCIAS      PRM  04 
002300*            -------   -------    PERIODICAS ENTRE CUENTAS        PRM  05 
002400* 30/11/1993 MRL       S-0335     SE RECHAZAN CUOTAS REPETIDAS    PRM  06 
002500*            -------   -------    DEL MISMO SOCIO Y CICLO         PRM  07 
002600* 19/07/1995 JIP       S-0390     SE ACUMULA EL BOTE POR CICLO    PRM  08 
002700*            -------   -------    PARA EL LISTADO DE CIERRE       PRM  09 
002800* 03/02/1998 RGV       S-0455     REVISION PARA EL CAMBIO DE      PRM  10 
002900*            -------   -------    SIGLO (AMPLIA FECHAS A 8 DIG)   PRM  11 
003000* 14/06/1999 RGV       S-0468     ULTIMA REVISION Y2K             PRM  12 
003100*---------------------------------------------------------------          
                                                                                
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM                                                   
003600     CLASS DIGITO-VALIDO IS "0" THRU "9"                                  
003700     SWITCH-0 IS UPSI-0.                                                  
                                                                                
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000     SELECT MEMBER-FILE ASSIGN TO MBRFILE                                 
004100         ORGANIZATION IS LINE SEQUENTIAL                                  
004200         FILE STATUS IS FS-MBR.                                           
                                                                                
004300     SELECT CONTRIB-TRANS-FILE ASSIGN TO CTTFILE                          
004400         ORGANIZATION IS LINE SEQUENTIAL                                  
004500         FILE STATUS IS FS-CTT.                                           
                                                                                
004600     SELECT CONTRIB-FILE ASSIGN TO CNTFILE                                
004700         ORGANIZATION IS LINE SEQUENTIAL                                  
004800         FILE STATUS IS FS-CNT.                                           
                                                                                
004900     SELECT REPORT-FILE ASSIGN TO RPTFILE                                 
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS IS FS-RPT.                                           
                                                                                
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400 FD  MEMBER-FILE                                                          
005500     LABEL RECORD STANDARD.                                               
005600 01  MEMBER-REC.                                                          
005700     02  MB-MEMBER-KEY          PIC 9(06).                                
005800     02  MB-MEMBER-ID           PIC X(10).                                
005900     02  MB-FULL-NAME           PIC X(30).                                
006000     02  MB-PHONE               PIC X(20).                                
006100     02  MB-GROUP-ID            PIC 9(06).                                
006200     02  MB-MEMBER-STATUS       PIC X(10).                                
006300     02  MB-PAYOUT-ORDER        PIC 9(04).                                
006400     02  MB-TOTAL-CONTRIB       PIC S9(8)V99.                             
006500     02  MB-TOTAL-PAYOUTS       PIC S9(8)V99.                             
006600     02  MB-CURRENT-BOOK-NO     PIC 9(04).                                
006700     02  MB-LAST-CONTRIB-DATE   PIC 9(08).                                
006800     02  FILLER                 PIC X(10).                                
                                                                                
006900 FD  CONTRIB-TRANS-FILE                                                   
007000     LABEL RECORD STANDARD.                                               
007100 01  CONTRIB-TRANS-REC.                                                   
007200     02  CT-MEMBER-KEY          PIC 9(06).                                
007300     02  CT-CYCLE-NUMBER        PIC 9(04).                                
007400     02  CT-AMOUNT              PIC S9(8)V99.                             
007500     02  CT-PAID-DATE           PIC 9(08).                                
007600     02  CT-PAY-METHOD          PIC X(06).                                
007700     02  FILLER                 PIC X(14).                                
                                                                                
007800 FD  CONTRIB-FILE                                                         
007900     LABEL RECORD STANDARD.                                               
008000 01  CONTRIBUTION-REC.                                                    
008100     02  CN-MEMBER-KEY          PIC 9(06).                                
008200     02  CN-GROUP-ID            PIC 9(06).                                
008300     02  CN-CYCLE-NUMBER        PIC 9(04).                                
008400     02  CN-AMOUNT              PIC S9(8)V99.                             
008500     02  CN-PAID-DATE           PIC 9(08).                                
008600     02  CN-PAY-METHOD          PIC X(06).                                
008700     02  FILLER                 PIC X(08).                                
                                                                                
008800 FD  REPORT-FILE                                                          
008900     LABEL RECORD STANDARD.                                               
009000 01  REPORT-LINE.                                                         
009100     05  REPORT-TEXT            PIC X(124).                               
009200     05  FILLER                 PIC X(008).                               
                                                                                
009300 WORKING-STORAGE SECTION.                                                 
009400 01  FS-MBR                     PIC X(02).                                
009500     88  FS-MBR-OK              VALUE "00".                               
009600 01  FS-CTT                     PIC X(02).                                
009700     88  FS-CTT-OK              VALUE "00".                               
009800 01  FS-CNT                     PIC X(02).                                
009900     88  FS-CNT-OK              VALUE "00".                               
010000 01  FS-RPT                     PIC X(02).                                
010100     88  FS-RPT-OK              VALUE "00".                               
                                                                                
010200 78  W-MAX-SOCIOS               VALUE 2000.                               
010300 78  W-MAX-CUOTAS               VALUE 2000.                               
010400 78  W-MAX-CICLOS               VALUE 0500.                               
                                                                                
010500*---------------------------------------------------------------          
010600* TABLA DE SOCIOS EN MEMORIA: SE CARGA AL EMPEZAR, SE VA                  
010700* ACTUALIZANDO EN MEMORIA CON LOS TOTALES DE CUOTA, Y SE                  
010800* REGRABA ENTERA AL FINAL SOBRE LA LIBRETA MAESTRA                        
010900*---------------------------------------------------------------          
011000 01  TABLA-SOCIOS.                                                        
011100     05  FILA-SOCIO OCCURS 2000 TIMES                                     
011200                 INDEXED BY SOC-IDX.                                      
011300         10  TS-MEMBER-KEY      PIC 9(06).                                
011400         10  TS-MEMBER-ID       PIC X(10).                                
011500         10  TS-FULL-NAME       PIC X(30).                                
011600         10  TS-PHONE           PIC X(20).                                
011700         10  TS-GROUP-ID        PIC 9(06).                                
011800         10  TS-MEMBER-STATUS   PIC X(10).                                
011900         10  TS-PAYOUT-ORDER    PIC 9(04).                                
012000         10  TS-TOTAL-CONTRIB   PIC S9(8)V99.                             
012100         10  TS-TOTAL-PAYOUTS   PIC S9(8)V99.                             
012200         10  TS-CURRENT-BOOK-NO PIC 9(04).                                
012300         10  TS-LAST-CONTRIB-DATE PIC 9(08).                              
                                                                                
012400*---------------------------------------------------------------          
012500* TABLA DE CUOTAS YA ACEPTADAS EN ESTA EJECUCION (PARA DETECTAR           
012600* LA REPETIDA SIN FICHERO HISTORICO DE CUOTAS)                            
012700*---------------------------------------------------------------          
012800 01  TABLA-CUOTAS-VISTAS.                                                 
012900     05  CUOTA-VISTA OCCURS 2000 TIMES                                    
013000                 INDEXED BY CUV-IDX.                                      
013100         10  TC-CLAVE           PIC 9(10).                                
                                                                                
013200*---------------------------------------------------------------          
013300* TABLA DE BOTES POR GRUPO/CICLO PARA EL LISTADO DE CIERRE                
013400*---------------------------------------------------------------          
013500 01  TABLA-CICLOS.                                                        
013600     05  FILA-CICLO OCCURS 500 TIMES                                      
013700                 INDEXED BY CIC-IDX.                                      
013800         10  CC-GROUP-ID        PIC 9(06).                                
013900         10  CC-CYCLE-NUMBER    PIC 9(04).                                
014000         10  CC-POT-TOTAL       PIC S9(8)V99.                             
014100         10  CC-ACEPTADAS       PIC 9(04) COMP.                           
014200         10  CC-RECHAZADAS      PIC 9(04) COMP.                           
                                                                                
014300 77  W-NUM-SOCIOS               PIC 9(04) COMP.                           
014400 77  W-NUM-CUOTAS-VISTAS        PIC 9(04) COMP.                           
014500 77  W-NUM-CICLOS               PIC 9(04) COMP.                           
014600 77  W-INDICE-SOCIO             PIC 9(04) COMP.                           
014700 77  W-INDICE-CICLO             PIC 9(04) COMP.                           
014800 77  W-I                        PIC 9(04) COMP.                           
                                                                                
014900 01  W-SOCIO-ENCONTRADO         PIC X(01) VALUE "N".                      
015000     88  HAY-SOCIO              VALUE "S".                                
015100 01  W-CUOTA-DUPLICADA          PIC X(01) VALUE "N".                      
015200     88  ES-DUPLICADA           VALUE "S".                                
015300 01  W-CICLO-ENCONTRADO         PIC X(01) VALUE "N".                      
015400     88  HAY-CICLO              VALUE "S".                                
                                                                                
015500 01  W-METODO-PAGO              PIC X(06).                                
                                                                                
015600*---------------------------------------------------------------          
015700* CLAVE COMPUESTA SOCIO+CICLO, PARA BUSQUEDA RAPIDA DE CUOTAS             
015800* REPETIDAS (MISMA IDEA QUE EL ID DE SOCIO COMPUESTO DE MGR2)             
015900*---------------------------------------------------------------          
016000 01  W-CLAVE-CUOTA-CAMPOS.                                                
016100     05  W-CC-MEMBER-KEY        PIC 9(06).                                
016200     05  W-CC-CYCLE-NUMBER      PIC 9(04).                                
016300 01  W-CLAVE-CUOTA-NUM REDEFINES W-CLAVE-CUOTA-CAMPOS                     
016400                                PIC 9(10).                                
                                                                                
016500*---------------------------------------------------------------          
016600* CLAVE COMPUESTA GRUPO+CICLO, PARA BUSQUEDA DEL BOTE                     
016700*---------------------------------------------------------------          
016800 01  W-CLAVE-CICLO-CAMPOS.                                                
016900     05  W-CI-GROUP-ID          PIC 9(06).                                
017000     05  W-CI-CYCLE-NUMBER      PIC 9(04).                                
017100 01  W-CLAVE-CICLO-NUM REDEFINES W-CLAVE-CICLO-CAMPOS                     
017200                                PIC 9(10).                                
                                                                                
017300*---------------------------------------------------------------          
017400* FECHA DE PAGO DESCOMPUESTA, SOLO PARA EL FORMATO DEL LISTADO            
017500*---------------------------------------------------------------          
017600 01  W-FECHA-CUOTA-CAMPOS.                                                
017700     05  W-FC-ANO               PIC 9(04).                                
017800     05  W-FC-MES               PIC 9(02).                                
017900     05  W-FC-DIA               PIC 9(02).                                
018000 01  W-FECHA-CUOTA-NUM REDEFINES W-FECHA-CUOTA-CAMPOS                     
018100                                PIC 9(08).                                
                                                                                
018200 01  W-IMPORTE-EDITADO          PIC Z,ZZZ,ZZZ,ZZ9.99-.                    
018300 01  W-BOTE-EDITADO             PIC Z,ZZZ,ZZZ,ZZ9.99-.                    
                                                                                
018400 LINKAGE SECTION.                                                         
018500 01  W-TOTALES-PASO.                                                      
018600     05  LK-CUOTAS-ACEPTADAS    PIC 9(06) COMP.                           
018700     05  LK-CUOTAS-RECHAZADAS   PIC 9(06) COMP.                           
018800     05  LK-TOTAL-CUOTAS        PIC S9(10)V99.                            
                                                                                
018900 PROCEDURE DIVISION USING W-TOTALES-PASO.                                 
019000*---------------------------------------------------------------          
019100 0100-INICIO.                                                             
019200     MOVE 0 TO LK-CUOTAS-ACEPTADAS.                                       
019300     MOVE 0 TO LK-CUOTAS-RECHAZADAS.                                      
019400     MOVE 0 TO LK-TOTAL-CUOTAS.                                           
019500     MOVE 0 TO W-NUM-SOCIOS.                                              
019600     MOVE 0 TO W-NUM-CUOTAS-VISTAS.                                       
019700     MOVE 0 TO W-NUM-CICLOS.                                              
                                                                                
019800     OPEN INPUT MEMBER-FILE.                                              
019900     IF NOT FS-MBR-OK                                                     
020000         GO TO 9900-ERROR-SISTEMA.                                        
020100     PERFORM 0150-CARGAR-SOCIOS THRU 0150-EXIT.                           
020200     CLOSE MEMBER-FILE.                                                   
                                                                                
020300     OPEN INPUT CONTRIB-TRANS-FILE.                                       
020400     IF NOT FS-CTT-OK                                                     
020500         GO TO 9900-ERROR-SISTEMA.                                        
                                                                                
020600     OPEN OUTPUT CONTRIB-FILE.                                            
020700     IF NOT FS-CNT-OK                                                     
020800         GO TO 9900-ERROR-SISTEMA.                                        
                                                                                
020900     OPEN EXTEND REPORT-FILE.                                             
021000     IF NOT FS-RPT-OK                                                     
021100         GO TO 9900-ERROR-SISTEMA.                                        
                                                                                
021200 0200-LEER-CUOTA.                                                         
021300     READ CONTRIB-TRANS-FILE AT END GO TO 0900-FIN-CUOTAS.                
                                                                                
021400     MOVE "N" TO W-CUOTA-DUPLICADA.                                       
021500     PERFORM 0300-VERIFICA-DUPLICADA THRU 0300-EXIT.                      
                                                                                
021600     MOVE "N" TO W-SOCIO-ENCONTRADO.                                      
021700     PERFORM 0350-BUSCA-SOCIO THRU 0350-EXIT.                             
                                                                                
021800     IF NOT HAY-SOCIO                                                     
021900         PERFORM 0850-RECHAZA-SOCIO-DESCONOCIDO THRU 0850-EXIT            
022000     ELSE                                                                 
022100         IF ES-DUPLICADA                                                  
022200             PERFORM 0800-RECHAZA-CUOTA THRU 0800-EXIT                    
022300         ELSE                                                             
022400             PERFORM 0400-ACEPTA-CUOTA THRU 0400-EXIT.                    
                                                                                
022500     GO TO 0200-LEER-CUOTA.                                               
                                                                                
022600*---------------------------------------------------------------          
022700* 0150 - CARGA LA LIBRETA DE SOCIOS ENTERA EN LA TABLA; SI NO             
022800*        CABE, SE AVISA Y SE PARA (NO HAY ACCESO AL AZAR SOBRE            
022900*        FICHERO SECUENCIAL, ASI QUE TODO SE TRABAJA EN TABLA)            
023000*---------------------------------------------------------------          
023100 0150-CARGAR-SOCIOS.                                                      
023200     READ MEMBER-FILE AT END GO TO 0150-EXIT.                             
                                                                                
023300     IF W-NUM-SOCIOS NOT < W-MAX-SOCIOS                                   
023400         DISPLAY "PERIOD-MGR - LIBRETA DE SOCIOS DEMASIADO "              
023500                 "GRANDE, MAXIMO " W-MAX-SOCIOS " SOCIOS"                 
023600         GO TO 9900-ERROR-SISTEMA.                                        
                                                                                
023700     ADD 1 TO W-NUM-SOCIOS.                                               
023800     SET SOC-IDX TO W-NUM-SOCIOS.                                         
023900     MOVE MB-MEMBER-KEY        TO TS-MEMBER-KEY(SOC-IDX).                 
024000     MOVE MB-MEMBER-ID         TO TS-MEMBER-ID(SOC-IDX).                  
024100     MOVE MB-FULL-NAME         TO TS-FULL-NAME(SOC-IDX).                  
024200     MOVE MB-PHONE             TO TS-PHONE(SOC-IDX).                      
024300     MOVE MB-GROUP-ID          TO TS-GROUP-ID(SOC-IDX).                   
024400     MOVE MB-MEMBER-STATUS     TO TS-MEMBER-STATUS(SOC-IDX).              
024500     MOVE MB-PAYOUT-ORDER      TO TS-PAYOUT-ORDER(SOC-IDX).               
024600     MOVE MB-TOTAL-CONTRIB     TO TS-TOTAL-CONTRIB(SOC-IDX).              
024700     MOVE MB-TOTAL-PAYOUTS     TO TS-TOTAL-PAYOUTS(SOC-IDX).              
024800     MOVE MB-CURRENT-BOOK-NO   TO TS-CURRENT-BOOK-NO(SOC-IDX).            
024900     MOVE MB-LAST-CONTRIB-DATE                                            
025000         TO TS-LAST-CONTRIB-DATE(SOC-IDX).                                
                                                                                
025100     GO TO 0150-CARGAR-SOCIOS.                                            
025200 0150-EXIT.                                                               
025300     EXIT.                                                                
                                                                                
025400*---------------------------------------------------------------          
025500* 0300 - BUSCA SI YA SE ACEPTO UNA CUOTA DE ESTE SOCIO PARA               
025600*        ESTE MISMO CICLO DURANTE ESTA EJECUCION                          
025700*---------------------------------------------------------------          
025800 0300-VERIFICA-DUPLICADA.                                                 
025900     MOVE CT-MEMBER-KEY   TO W-CC-MEMBER-KEY.                             
026000     MOVE CT-CYCLE-NUMBER TO W-CC-CYCLE-NUMBER.                           
                                                                                
026100     PERFORM 0310-COMPARA-CLAVE THRU 0310-EXIT                            
026200         VARYING W-I FROM 1 BY 1                                          
026300         UNTIL W-I > W-NUM-CUOTAS-VISTAS                                  
026400            OR ES-DUPLICADA.                                              
026500 0300-EXIT.                                                               
026600     EXIT.                                                                
                                                                                
026700 0310-COMPARA-CLAVE.                                                      
026800     SET CUV-IDX TO W-I.                                                  
026900     IF TC-CLAVE(CUV-IDX) = W-CLAVE-CUOTA-NUM                             
027000         MOVE "S" TO W-CUOTA-DUPLICADA.                                   
027100 0310-EXIT.                                                               
027200     EXIT.                                                                
                                                                                
027300*---------------------------------------------------------------          
027400* 0350 - BUSCA EL SOCIO DE LA CUOTA EN LA TABLA YA CARGADA                
027500*---------------------------------------------------------------          
027600 0350-BUSCA-SOCIO.                                                        
027700     MOVE 0 TO W-INDICE-SOCIO.                                            
027800     PERFORM 0360-COMPARA-SOCIO THRU 0360-EXIT                            
027900         VARYING W-I FROM 1 BY 1                                          
028000         UNTIL W-I > W-NUM-SOCIOS                                         
028100            OR HAY-SOCIO.                                                 
028200 0350-EXIT.                                                               
028300     EXIT.                                                                
                                                                                
028400 0360-COMPARA-SOCIO.                                                      
028500     SET SOC-IDX TO W-I.                                                  
028600     IF TS-MEMBER-KEY(SOC-IDX) = CT-MEMBER-KEY                            
028700         MOVE "S" TO W-SOCIO-ENCONTRADO                                   
028800         MOVE W-I TO W-INDICE-SOCIO.                                      
028900 0360-EXIT.                                                               
029000     EXIT.                                                                
                                                                                
029100*---------------------------------------------------------------          
029200* 0400 - CUOTA ACEPTADA: SE GRABA EN CONTRIB-FILE, SE ACTUALIZA           
029300*        EL TOTAL DEL SOCIO EN LA TABLA, SE APUNTA LA CLAVE               
029400*        PARA EL CONTROL DE REPETIDAS Y SE ACUMULA EL BOTE                
029500*---------------------------------------------------------------          
029600 0400-ACEPTA-CUOTA.                                                       
029700     SET SOC-IDX TO W-INDICE-SOCIO.                                       
                                                                                
029800     IF CT-PAY-METHOD = SPACES OR CT-PAY-METHOD = LOW-VALUES              
029900         MOVE "BANK" TO W-METODO-PAGO                                     
030000     ELSE                                                                 
030100         MOVE CT-PAY-METHOD TO W-METODO-PAGO.                             
                                                                                
030200     MOVE CT-MEMBER-KEY            TO CN-MEMBER-KEY.                      
030300     MOVE TS-GROUP-ID(SOC-IDX)     TO CN-GROUP-ID.                        
030400     MOVE CT-CYCLE-NUMBER          TO CN-CYCLE-NUMBER.                    
030500     MOVE CT-AMOUNT                TO CN-AMOUNT.                          
030600     MOVE CT-PAID-DATE             TO CN-PAID-DATE.                       
030700     MOVE W-METODO-PAGO            TO CN-PAY-METHOD.                      
030800     WRITE CONTRIBUTION-REC.                                              
                                                                                
030900     ADD CT-AMOUNT TO TS-TOTAL-CONTRIB(SOC-IDX).                          
031000     MOVE CT-PAID-DATE TO TS-LAST-CONTRIB-DATE(SOC-IDX).                  
                                                                                
031100     IF W-NUM-CUOTAS-VISTAS NOT < W-MAX-CUOTAS                            
031200         DISPLAY "PERIOD-MGR - TABLA DE CUOTAS VISTAS LLENA"              
031300         GO TO 9900-ERROR-SISTEMA.                                        
031400     ADD 1 TO W-NUM-CUOTAS-VISTAS.                                        
031500     SET CUV-IDX TO W-NUM-CUOTAS-VISTAS.                                  
031600     MOVE W-CLAVE-CUOTA-NUM TO TC-CLAVE(CUV-IDX).                         
                                                                                
031700     MOVE TS-GROUP-ID(SOC-IDX) TO W-CI-GROUP-ID.                          
031800     MOVE CT-CYCLE-NUMBER      TO W-CI-CYCLE-NUMBER.                      
031900     PERFORM 0500-BUSCA-CICLO THRU 0500-EXIT.                             
032000     ADD CT-AMOUNT  TO CC-POT-TOTAL(W-INDICE-CICLO).                      
032100     ADD 1          TO CC-ACEPTADAS(W-INDICE-CICLO).                      
                                                                                
032200     ADD 1 TO LK-CUOTAS-ACEPTADAS.                                        
032300     ADD CT-AMOUNT TO LK-TOTAL-CUOTAS.                                    
                                                                                
032400     MOVE CT-PAID-DATE TO W-FECHA-CUOTA-NUM.                              
032500     MOVE CT-AMOUNT TO W-IMPORTE-EDITADO.                                 
032600     MOVE SPACES TO REPORT-LINE.                                          
032700     STRING "CUOTA SOCIO " TS-MEMBER-ID(SOC-IDX)                          
032800         " CICLO " CT-CYCLE-NUMBER                                        
032900         " IMPORTE " W-IMPORTE-EDITADO                                    
033000         " FECHA " W-FC-DIA "/" W-FC-MES "/" W-FC-ANO                     
033100         " ACEPTADA"                                                      
033200         DELIMITED BY SIZE INTO REPORT-TEXT.                              
033300     WRITE REPORT-LINE.                                                   
033400 0400-EXIT.                                                               
033500     EXIT.                                                                
                                                                                
033600*---------------------------------------------------------------          
033700* 0500 - BUSCA (O DA DE ALTA) LA FILA DEL BOTE DE ESTE GRUPO Y            
033800*        CICLO EN LA TABLA DE CIERRE                                      
033900*---------------------------------------------------------------          
034000 0500-BUSCA-CICLO.                                                        
034100     MOVE "N" TO W-CICLO-ENCONTRADO.                                      
034200     MOVE 0   TO W-INDICE-CICLO.                                          
                                                                                
034300     PERFORM 0510-COMPARA-CICLO THRU 0510-EXIT                            
034400         VARYING W-I FROM 1 BY 1                                          
034500         UNTIL W-I > W-NUM-CICLOS                                         
034600            OR HAY-CICLO.                                                 
                                                                                
034700     IF NOT HAY-CICLO                                                     
034800         IF W-NUM-CICLOS NOT < W-MAX-CICLOS                               
034900             DISPLAY "PERIOD-MGR - TABLA DE CICLOS LLENA"                 
035000             GO TO 9900-ERROR-SISTEMA                                     
035100         ELSE                                                             
035200             ADD 1 TO W-NUM-CICLOS                                        
035300             SET CIC-IDX TO W-NUM-CICLOS                                  
035400             MOVE W-CI-GROUP-ID     TO CC-GROUP-ID(CIC-IDX)               
035500             MOVE W-CI-CYCLE-NUMBER TO CC-CYCLE-NUMBER(CIC-IDX)           
035600             MOVE 0                 TO CC-POT-TOTAL(CIC-IDX)              
035700             MOVE 0                 TO CC-ACEPTADAS(CIC-IDX)              
035800             MOVE 0                 TO CC-RECHAZADAS(CIC-IDX)             
035900             MOVE W-NUM-CICLOS      TO W-INDICE-CICLO.                    
036000 0500-EXIT.                                                               
036100     EXIT.                                                                
                                                                                
036200 0510-COMPARA-CICLO.                                                      
036300     SET CIC-IDX TO W-I.                                                  
036400     IF CC-GROUP-ID(CIC-IDX) = W-CI-GROUP-ID                              
036500        AND CC-CYCLE-NUMBER(CIC-IDX) = W-CI-CYCLE-NUMBER                  
036600         MOVE "S" TO W-CICLO-ENCONTRADO                                   
036700         MOVE W-I TO W-INDICE-CICLO.                                      
036800 0510-EXIT.                                                               
036900     EXIT.                                                                
                                                                                
037000*---------------------------------------------------------------          
037100* 0800 - CUOTA RECHAZADA POR REPETIDA (MISMO SOCIO Y CICLO YA             
037200*        COBRADOS EN ESTA EJECUCION)                                      
037300*---------------------------------------------------------------          
037400 0800-RECHAZA-CUOTA.                                                      
037500     SET SOC-IDX TO W-INDICE-SOCIO.                                       
037600     MOVE TS-GROUP-ID(SOC-IDX) TO W-CI-GROUP-ID.                          
037700     MOVE CT-CYCLE-NUMBER      TO W-CI-CYCLE-NUMBER.                      
037800     PERFORM 0500-BUSCA-CICLO THRU 0500-EXIT.                             
037900     ADD 1 TO CC-RECHAZADAS(W-INDICE-CICLO).                              
                                                                                
038000     ADD 1 TO LK-CUOTAS-RECHAZADAS.                                       
                                                                                
038100     MOVE SPACES TO REPORT-LINE.                                          
038200     STRING "CUOTA SOCIO " TS-MEMBER-ID(SOC-IDX)                          
038300         " CICLO " CT-CYCLE-NUMBER                                        
038400         " RECHAZADA - CUOTA REPETIDA"                                    
038500         DELIMITED BY SIZE INTO REPORT-TEXT.                              
038600     WRITE REPORT-LINE.                                                   
038700 0800-EXIT.                                                               
038800     EXIT.                                                                
                                                                                
038900*---------------------------------------------------------------          
039000* 0850 - CUOTA RECHAZADA PORQUE EL SOCIO NO EXISTE EN LA                  
039100*        LIBRETA MAESTRA (NO SE CONOCE SU GRUPO, ASI QUE NO               
039200*        ENTRA EN LA TABLA DE BOTES)                                      
039300*---------------------------------------------------------------          
039400 0850-RECHAZA-SOCIO-DESCONOCIDO.                                          
039500     ADD 1 TO LK-CUOTAS-RECHAZADAS.                                       
                                                                                
039600     MOVE SPACES TO REPORT-LINE.                                          
039700     STRING "CUOTA SOCIO " CT-MEMBER-KEY                                  
039800         " CICLO " CT-CYCLE-NUMBER                                        
039900         " RECHAZADA - SOCIO DESCONOCIDO"                                 
040000         DELIMITED BY SIZE INTO REPORT-TEXT.                              
040100     WRITE REPORT-LINE.                                                   
040200 0850-EXIT.                                                               
040300     EXIT.                                                                
                                                                                
040400*---------------------------------------------------------------          
040500* 0900 - FIN DE CUOTAS: SE REGRABA LA LIBRETA DE SOCIOS CON LOS           
040600*        TOTALES ACTUALIZADOS Y SE IMPRIME EL CIERRE POR CICLO            
040700*---------------------------------------------------------------          
040800 0900-FIN-CUOTAS.                                                         
040900     CLOSE CONTRIB-TRANS-FILE.                                            
041000     CLOSE CONTRIB-FILE.                                                  
                                                                                
041100     OPEN OUTPUT MEMBER-FILE.                                             
041200     IF NOT FS-MBR-OK                                                     
041300         GO TO 9900-ERROR-SISTEMA.                                        
041400     PERFORM 0950-GRABA-SOCIO THRU 0950-EXIT                              
041500         VARYING W-I FROM 1 BY 1 UNTIL W-I > W-NUM-SOCIOS.                
041600     CLOSE MEMBER-FILE.                                                   
                                                                                
041700     PERFORM 0980-IMPRIME-CICLO THRU 0980-EXIT                            
041800         VARYING W-I FROM 1 BY 1 UNTIL W-I > W-NUM-CICLOS.                
                                                                                
041900     CLOSE REPORT-FILE.                                                   
042000     EXIT PROGRAM.                                                        
                                                                                
042100 0950-GRABA-SOCIO.                                                        
042200     SET SOC-IDX TO W-I.                                                  
042300     MOVE TS-MEMBER-KEY(SOC-IDX)   TO MB-MEMBER-KEY.                      
042400     MOVE TS-MEMBER-ID(SOC-IDX)    TO MB-MEMBER-ID.                       
042500     MOVE TS-FULL-NAME(SOC-IDX)    TO MB-FULL-NAME.                       
042600     MOVE TS-PHONE(SOC-IDX)        TO MB-PHONE.                           
042700     MOVE TS-GROUP-ID(SOC-IDX)     TO MB-GROUP-ID.                        
042800     MOVE TS-MEMBER-STATUS(SOC-IDX) TO MB-MEMBER-STATUS.                  
042900     MOVE TS-PAYOUT-ORDER(SOC-IDX) TO MB-PAYOUT-ORDER.                    
043000     MOVE TS-TOTAL-CONTRIB(SOC-IDX) TO MB-TOTAL-CONTRIB.                  
043100     MOVE TS-TOTAL-PAYOUTS(SOC-IDX) TO MB-TOTAL-PAYOUTS.                  
043200     MOVE TS-CURRENT-BOOK-NO(SOC-IDX) TO MB-CURRENT-BOOK-NO.              
043300     MOVE TS-LAST-CONTRIB-DATE(SOC-IDX) TO MB-LAST-CONTRIB-DATE.          
043400     WRITE MEMBER-REC.                                                    
043500 0950-EXIT.                                                               
043600     EXIT.                                                                
                                                                                
043700 0980-IMPRIME-CICLO.                                                      
043800     SET CIC-IDX TO W-I.                                                  
043900     MOVE CC-POT-TOTAL(CIC-IDX) TO W-BOTE-EDITADO.                        
044000     MOVE SPACES TO REPORT-LINE.                                          
044100     STRING "  CIERRE GRUPO " CC-GROUP-ID(CIC-IDX)                        
044200         " CICLO " CC-CYCLE-NUMBER(CIC-IDX)                               
044300         " BOTE " W-BOTE-EDITADO                                          
044400         " ACEPTADAS " CC-ACEPTADAS(CIC-IDX)                              
044500         " RECHAZADAS " CC-RECHAZADAS(CIC-IDX)                            
044600         DELIMITED BY SIZE INTO REPORT-TEXT.                              
044700     WRITE REPORT-LINE.                                                   
044800 0980-EXIT.                                                               
044900     EXIT.                                                                
                                                                                
045000 9900-ERROR-SISTEMA.                                                      
045100     DISPLAY "PERIOD-MGR - ERROR DE FICHERO EN EL COBRO DE ",             
045200             "CUOTAS".                                                    
045300     STOP RUN.                                                            
                                                                                
